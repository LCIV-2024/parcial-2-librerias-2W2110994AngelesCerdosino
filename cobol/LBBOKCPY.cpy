000100******************************************************************
000200* LBBOKCPY  -  LIBRARY BOOK MASTER RECORD                        *
000300*                                                                *
000400* USED BOTH AS THE INPUT LAYOUT FOR THE SORTED BOOK MASTER AND   *
000500* AS THE OUTPUT LAYOUT FOR THE REWRITTEN BOOK MASTER AT END OF   *
000600* RUN.  CALLER SUPPLIES THE REPLACING TAG FOR THE 01-LEVEL NAME. *
000700*                                                                *
000800* 1997-03-04  DPS  ORIGINAL LAYOUT                               *
000900* 1999-01-08  RBW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD -  *
001000*                  NO CHANGE REQUIRED                           *
001100* 2004-09-21  TLM  REQ 41102 - BOOK-STOCK-QTY ADDED FOR THE NEW  *
001200*                  RESERVE-DESK INVENTORY COUNT REPORT          *
001300******************************************************************
001400 01  :TAG:-BOOK-REC.
001500     05  :TAG:-BOOK-EXTERNAL-ID     PIC 9(9).
001600     05  :TAG:-BOOK-TITLE           PIC X(40).
001700     05  :TAG:-BOOK-AUTHOR          PIC X(30).
001800     05  :TAG:-BOOK-PRICE           PIC S9(5)V99.
001900     05  :TAG:-BOOK-AVAIL-QTY       PIC 9(5).
002000     05  :TAG:-BOOK-STOCK-QTY       PIC 9(5).
002100     05  FILLER                     PIC X(35).
