000100******************************************************************
000200* LBRSVCPY  -  RESERVATION RECORD                                *
000300*                                                                *
000400* SERVES THREE PURPOSES IN THE BATCH: THE RESERVATION OUTPUT     *
000500* FILE LAYOUT, THE RESERVATION WORK-TABLE ENTRY IN RSVBATCH, AND *
000600* THE LINKAGE RECORD PASSED TO RSVRULES FOR EACH TRANSACTION.    *
000700*                                                                *
000800* 1997-03-05  DPS  ORIGINAL LAYOUT                               *
000900* 2001-05-17  RBW  REQ 40560 - ADDED RSV-ACTUAL-RETURN-DATE,      *
001000*                  RSV-LATE-FEE AND RSV-STATUS FOR RETURN FLOW    *
001100* 2008-02-29  TLM  REQ 42233 - THE PLANNING MEMO FOR THIS RECORD  *
001200*                  QUOTES A 148-BYTE LENGTH ON RESVFILE; THE      *
001300*                  FIELD LIST BELOW SUMS TO 150.  RAN THIS BY     *
001400*                  DBA - TREAT 150 AS CORRECT, THE MEMO FIGURE    *
001500*                  WAS NEVER UPDATED.  NO FILLER PAD ADDED.       *
001600******************************************************************
001700 01  :TAG:-RSV-REC.
001800     05  :TAG:-RSV-ID                   PIC 9(9).
001900     05  :TAG:-RSV-USER-ID               PIC 9(9).
002000     05  :TAG:-RSV-USER-NAME             PIC X(30).
002100     05  :TAG:-RSV-BOOK-EXTERNAL-ID      PIC 9(9).
002200     05  :TAG:-RSV-BOOK-TITLE            PIC X(40).
002300     05  :TAG:-RSV-RENTAL-DAYS           PIC 9(3).
002400     05  :TAG:-RSV-START-DATE            PIC 9(8).
002500     05  :TAG:-RSV-EXPECTED-RETURN-DATE  PIC 9(8).
002600     05  :TAG:-RSV-ACTUAL-RETURN-DATE    PIC 9(8).
002700     05  :TAG:-RSV-DAILY-RATE            PIC S9(5)V99.
002800     05  :TAG:-RSV-TOTAL-FEE             PIC S9(7)V99.
002900     05  :TAG:-RSV-LATE-FEE              PIC S9(7)V99.
003000     05  :TAG:-RSV-STATUS                PIC X(1).
003100         88  :TAG:-RSV-ACTIVE             VALUE 'A'.
003200         88  :TAG:-RSV-RETURNED           VALUE 'R'.
