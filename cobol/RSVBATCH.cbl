000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  RSVBATCH                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE SORTED BOOK MASTER AND THE USER MASTER INTO TABLES,   00000900
001000* THEN READS A SEQUENTIAL RESERVATION TRANSACTION FILE AND        00001000
001100* APPLIES EACH 'C' (CREATE) OR 'D' (RETURN) TRANSACTION AGAINST   00001100
001200* THOSE TABLES, CALLING RSVRULES FOR THE ACTUAL BUSINESS RULE.    00001200
001300* AT END OF RUN WRITES THE UPDATED BOOK MASTER, THE RESERVATION   00001300
001400* FILE, AND THE RESERVATION ACTIVITY REPORT.                      00001400
001500*                                                                 00001500
001600* A GOOD CASE FOR DEBUGGING LAB - INDEED                          00001600
001700*                                                                 00001700
001800****************************************************************  00001800
001900*                                                                 00001900
002000* Transaction file record descriptions - see LBTRNCPY.            00002000
002100*     0    1    1    2    2    3    3    4    4                  00002100
002200* ....5....0....5....0....5....0....5....0....5                  00002200
002300* TYPE USER-ID   BOOK-ID    DAYS START-DT RSV-ID   RETURN-DT      00002300
002400*  C   123456789 123456789 123 19970601                          00002400
002500*  D             123456789        19970610123456789 19970610     00002500
002600*                                                                 00002600
002700****************************************************************  00002700
002701
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000*-----------------------------------------------------------------
003100* 1986-04-02  DPS  ORIGINAL - RESERVE DESK BATCH REWRITE, REQ      00003100
003200*                  31009.  REPLACES THE OLD CARD-IMAGE RESERVE    00003200
003300*                  LOG PROCESS.                                   00003300
003400* 1986-11-20  DPS  REQ 31205 - ADDED DUPLICATE-ACTIVE-RESERVATION  00003400
003500*                  CHECK AFTER REF DESK REPORTED DOUBLE CHECKOUTS  00003500
003600* 1987-01-19  DPS  FIXED LATE FEE SIGN, SEE LBDATCNV CHANGE LOG    00003600
003700* 1989-08-30  RBW  REQ 32877 - TABLES RAISED TO 2000 USERS / 5000  00003700
003800*                  BOOKS / 9000 RESERVATIONS PER RUN, WAS 500/    00003800
003900*                  1000/2000 - VOLUME GROWTH AT THE BRANCHES      00003900
004000* 1994-06-14  TLM  REQ 33410 - RETURN PROCESSING REWRITE.  BOOK   00004000
004100*                  AVAILABLE QTY IS NOW MAINTAINED IN THE BOOK    00004100
004200*                  TABLE THROUGHOUT THE RUN AND RE-WRITTEN ONCE   00004200
004300*                  AT THE END RATHER THAN REWRITTEN PER RECORD    00004300
004400* 1995-03-02  TLM  REQ 33812 - ADDED THE PER-USER SUBTOTAL AND    00004400
004500*                  PENDING LATE FEE LINES ON THE ACTIVITY REPORT  00004500
004600* 1998-09-21  TLM  Y2K REVIEW - ALL DATE FIELDS ARE 9(8) YYYYMMDD  00004600
004700*                  END TO END, TRANSACTION FILE INCLUDED - NO     00004700
004800*                  2-DIGIT YEAR WINDOWING ANYWHERE IN THIS RUN -  00004800
004900*                  CERTIFIED Y2K READY, SIGNED TLM                00004900
005000* 1999-02-08  RBW  Y2K FOLLOW-UP - RAN THE 1999/2000 CENTURY      00005000
005100*                  BOUNDARY TEST DECK THROUGH THE WHOLE SUITE -   00005100
005200*                  RESULTS MATCHED THE MANUAL WORKSHEET           00005200
005300* 2004-09-21  TLM  REQ 41102 - REPORT LABEL TOTALS RE-LINED UP    00005300
005400*                  AFTER THE BOOK-STOCK-QTY FIELD WAS ADDED TO    00005400
005500*                  LBBOKCPY                                      00005500
005600* 2008-02-29  TLM  REQ 42233 - USER-ID CONTROL BREAK NOW SORTS    00005600
005700*                  THE IN-MEMORY LOG FIRST (SEE 6000-SORT-LOG-    00005700
005800*                  BY-USER) SINCE THE TRANSACTION FILE ITSELF IS  00005800
005900*                  NO LONGER GUARANTEED IN USER-ID ORDER - USED   00005900
006000*                  THE INSERTION-SORT TECHNIQUE FROM ADSORT1,     00006000
006100*                  RESTATED HERE AS A NUMBERED PARAGRAPH PAIR     00006100
006120* 2009-06-11  RBW  REQ 42660 - ADDED THE END-OF-RUN RESERVATION   00006120
006140*                  AND LOG COUNT DISPLAY FOR THE OPERATOR - AUDIT 00006140
006160*                  ASKED FOR SOMETHING ON THE CONSOLE BESIDES THE 00006160
006180*                  RETURN CODE WHEN THE JOB FINISHES              00006180
006185* 2011-08-03  TLM  REQ 43118 - 4010-REPORT-ONE-ENTRY WAS ADDING   00006185
006190*                  RT-RSV-TOTAL-FEE INTO THE USER SUBTOTAL OFF    00006190
006192*                  BOTH THE CREATE LOG ROW AND THE RETURN LOG ROW 00006192
006194*                  FOR THE SAME RESERVATION - BRANCH SUPERVISOR   00006194
006196*                  CAUGHT THE SUBTOTAL RUNNING HIGH.  RENTAL FEE  00006196
006198*                  IS NOW ADDED ONLY OFF THE "ACTIVE" LOG ROW     00006198
006199*                  (SEE TL-STATUS TEST IN 4010)                  00006199
006200****************************************************************  00006200
006300 IDENTIFICATION DIVISION.                                         00006300
006400 PROGRAM-ID. RSVBATCH.                                            00006400
006500 AUTHOR. D P STOUT.                                               00006500
006600 INSTALLATION. CIRCULATION SYSTEMS GROUP.                         00006600
006700 DATE-WRITTEN. 04/02/86.                                          00006700
006800 DATE-COMPILED.                                                   00006800
006900 SECURITY. NON-CONFIDENTIAL.                                      00006900
007000 ENVIRONMENT DIVISION.                                            00007000
007100 CONFIGURATION SECTION.                                           00007100
007200 SOURCE-COMPUTER. IBM-390.                                        00007200
007300 OBJECT-COMPUTER. IBM-390.                                        00007300
007400 SPECIAL-NAMES.                                                   00007400
007500     C01 IS TOP-OF-FORM.                                          00007500
007600 INPUT-OUTPUT SECTION.                                            00007600
007700 FILE-CONTROL.                                                    00007700
007800                                                                  00007800
007900     SELECT USER-FILE ASSIGN TO USERFILE                         00007900
008000         ACCESS IS SEQUENTIAL                                     00008000
008100         FILE STATUS  IS  WS-USERFILE-STATUS.                     00008100
008200                                                                  00008200
008300     SELECT BOOK-FILE ASSIGN TO BOOKFILE                         00008300
008400         ACCESS IS SEQUENTIAL                                     00008400
008500         FILE STATUS  IS  WS-BOOKFILE-STATUS.                     00008500
008600                                                                  00008600
008700     SELECT BOOK-FILE-OUT ASSIGN TO BOOKOUT                       00008700
008800         ACCESS IS SEQUENTIAL                                     00008800
008900         FILE STATUS  IS  WS-BOOKOUT-STATUS.                      00008900
009000                                                                  00009000
009100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                  00009100
009200         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00009200
009300                                                                  00009300
009400     SELECT RESERVATION-FILE ASSIGN TO RESVFILE                  00009400
009500         FILE STATUS  IS  WS-RESVFILE-STATUS.                     00009500
009600                                                                  00009600
009700     SELECT REPORT-FILE      ASSIGN TO RSVRPT                    00009700
009800         FILE STATUS  IS  WS-REPORT-STATUS.                       00009800
009900                                                                  00009900
010000****************************************************************  00010000
010100 DATA DIVISION.                                                   00010100
010200 FILE SECTION.                                                    00010200
010300                                                                  00010300
010400 FD  USER-FILE                                                    00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY LBUSRCPY REPLACING ==:TAG:== BY ==USR==.                    00010600
010700                                                                  00010700
010800 FD  BOOK-FILE                                                    00010800
010900     RECORDING MODE IS F.                                         00010900
011000 COPY LBBOKCPY REPLACING ==:TAG:== BY ==BKIN==.                   00011000
011100                                                                  00011100
011200 FD  BOOK-FILE-OUT                                                00011200
011300     RECORDING MODE IS F.                                         00011300
011400 COPY LBBOKCPY REPLACING ==:TAG:== BY ==BKOUT==.                  00011400
011500                                                                  00011500
011600 FD  TRANSACTION-FILE                                             00011600
011700     RECORDING MODE IS F.                                         00011700
011800 COPY LBTRNCPY REPLACING ==:TAG:== BY ==TRN==.                    00011800
011900                                                                  00011900
012000 FD  RESERVATION-FILE                                             00012000
012100     RECORDING MODE IS F.                                         00012100
012200 COPY LBRSVCPY REPLACING ==:TAG:== BY ==RSVOUT==.                 00012200
012300                                                                  00012300
012400 FD  REPORT-FILE                                                  00012400
012500     RECORDING MODE IS F.                                         00012500
012600 01  REPORT-RECORD              PIC X(132).                       00012600
012700                                                                  00012700
012800****************************************************************  00012800
012900 WORKING-STORAGE SECTION.                                         00012900
013000****************************************************************  00013000
013100*                                                                 00013100
013200 01  SYSTEM-DATE-AND-TIME.                                        00013200
013300     05  CURRENT-DATE.                                            00013300
013400         10  CURRENT-YEAR            PIC 9(2).                    00013400
013500         10  CURRENT-MONTH           PIC 9(2).                    00013500
013600         10  CURRENT-DAY             PIC 9(2).                    00013600
013700     05  CURRENT-TIME.                                            00013700
013800         10  CURRENT-HOUR            PIC 9(2).                    00013800
013900         10  CURRENT-MINUTE          PIC 9(2).                    00013900
014000         10  CURRENT-SECOND          PIC 9(2).                    00014000
014100         10  CURRENT-HNDSEC          PIC 9(2).                    00014100
014150     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE                  00014150
014160                             PIC 9(6).                            00014160
014170     05  FILLER                  PIC X(04).                      00014170
014200*                                                                 00014200
014300 01  WS-FIELDS.                                                   00014300
014400     05  WS-USERFILE-STATUS      PIC X(2)  VALUE SPACES.          00014400
014500     05  WS-BOOKFILE-STATUS      PIC X(2)  VALUE SPACES.          00014500
014600     05  WS-BOOKOUT-STATUS       PIC X(2)  VALUE SPACES.          00014600
014700     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00014700
014800     05  WS-RESVFILE-STATUS      PIC X(2)  VALUE SPACES.          00014800
014900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00014900
015000     05  WS-USER-EOF             PIC X     VALUE 'N'.             00015000
015100     05  WS-BOOK-EOF             PIC X     VALUE 'N'.             00015100
015200     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00015200
015300     05  WS-SRCH-USER-FOUND      PIC X     VALUE 'N'.             00015300
015400     05  WS-SRCH-BOOK-FOUND      PIC X     VALUE 'N'.             00015400
015500     05  WS-SRCH-DUP-ACTIVE      PIC X     VALUE 'N'.             00015500
015600     05  WS-SRCH-RSV-FOUND       PIC X     VALUE 'N'.             00015600
015700     05  WS-FIRST-DETAIL-SW      PIC X     VALUE 'Y'.             00015700
015750     05  FILLER                  PIC X(05).                      00015750
015800*                                                                 00015800
015900 01  WS-TABLE-COUNTS.                                             00015900
016000     05  WS-USER-COUNT           PIC S9(5)   COMP  VALUE +0.      00016000
016100     05  WS-BOOK-COUNT           PIC S9(5)   COMP  VALUE +0.      00016100
016200     05  WS-RSV-COUNT            PIC S9(5)   COMP  VALUE +0.      00016200
016300     05  WS-TL-COUNT             PIC S9(5)   COMP  VALUE +0.      00016300
016400     05  WS-NEXT-RSV-IDX         PIC S9(5)   COMP  VALUE +0.      00016400
016500     05  WS-SORT-I               PIC S9(5)   COMP  VALUE +0.      00016500
016600     05  WS-SORT-J               PIC S9(5)   COMP  VALUE +0.      00016600
016700     05  WS-PREV-USER-ID         PIC 9(9)          VALUE 0.       00016700
016750     05  FILLER                  PIC X(05).                      00016750
016800*                                                                 00016800
016900 01  REPORT-TOTALS.                                               00016900
017000     05  NUM-RSV-CREATED         PIC S9(9)   COMP-3 VALUE +0.     00017000
017100     05  NUM-RETURNS-PROCESSED   PIC S9(9)   COMP-3 VALUE +0.     00017100
017200     05  NUM-REJECTIONS          PIC S9(9)   COMP-3 VALUE +0.     00017200
017300     05  TOTAL-RENTAL-FEES       PIC S9(9)V99 COMP-3 VALUE +0.    00017300
017400     05  TOTAL-LATE-FEES         PIC S9(9)V99 COMP-3 VALUE +0.    00017400
017500     05  WS-USER-FEES-TOTAL      PIC S9(9)V99 COMP-3 VALUE +0.    00017500
017600     05  WS-USER-PENDING-LATE    PIC S9(9)V99 COMP-3 VALUE +0.    00017600
017620     05  FILLER                  PIC X(05).                      00017620
017700*                                                                 00017700
017720 01  WS-RUN-STATS-DISPLAY.                                        00017720
017740     05  WS-DISP-RSV-COUNT       PIC 9(5)      VALUE 0.           00017740
017750     05  WS-DISP-RSV-COUNT-R REDEFINES WS-DISP-RSV-COUNT          00017750
017760                             PIC Z(4)9.                           00017760
017770     05  WS-DISP-TL-COUNT        PIC 9(5)      VALUE 0.           00017770
017780     05  WS-DISP-TL-COUNT-R REDEFINES WS-DISP-TL-COUNT            00017780
017790                             PIC Z(4)9.                           00017790
017795     05  FILLER                  PIC X(05).                      00017795
017797*                                                                 00017797
017800****************************************************************  00017800
017900* IN-MEMORY MASTER TABLES - LOADED ONCE, HELD FOR THE WHOLE RUN   00017900
018000****************************************************************  00018000
018100 01  USER-TABLE.                                                  00018100
018200     05  UT-USER-REC OCCURS 1 TO 2000 TIMES                       00018200
018300                     DEPENDING ON WS-USER-COUNT                   00018300
018400                     INDEXED BY UT-IDX.                           00018400
018500         COPY LBUSRCPY REPLACING ==:TAG:== BY ==UT==.              00018500
018600*                                                                 00018600
018700 01  BOOK-TABLE.                                                  00018700
018800     05  BT-BOOK-REC OCCURS 1 TO 5000 TIMES                       00018800
018900                     DEPENDING ON WS-BOOK-COUNT                   00018900
019000                     ASCENDING KEY IS BT-BOOK-EXTERNAL-ID         00019000
019100                     INDEXED BY BT-IDX.                           00019100
019200         COPY LBBOKCPY REPLACING ==:TAG:== BY ==BT==.              00019200
019300*                                                                 00019300
019400 01  RESERVATION-TABLE.                                           00019400
019500     05  RT-RSV-REC OCCURS 9000 TIMES                             00019500
019600                    INDEXED BY RT-IDX.                            00019600
019700         COPY LBRSVCPY REPLACING ==:TAG:== BY ==RT==.              00019700
019800*                                                                 00019800
019900****************************************************************  00019900
020000* IN-MEMORY REPORT LOG - ONE ENTRY PER TRANSACTION PROCESSED,     00020000
020100* SORTED BY USER-ID BEFORE THE REPORT IS WRITTEN (6000 PARAGRAPHS)00020100
020200****************************************************************  00020200
020300 01  TRANSACTION-LOG.                                             00020300
020400     05  TL-ENTRY OCCURS 9000 TIMES.                              00020400
020500         10  TL-USER-ID          PIC 9(9).                        00020500
020600         10  TL-USER-NAME        PIC X(30).                       00020600
020700         10  TL-BOOK-ID          PIC 9(9).                        00020700
020800         10  TL-BOOK-TITLE       PIC X(40).                       00020800
020900         10  TL-RSV-ID           PIC 9(9).                        00020900
021000         10  TL-RENTAL-DAYS      PIC 9(3).                        00021000
021100         10  TL-TOTAL-FEE        PIC S9(7)V99.                    00021100
021200         10  TL-LATE-FEE         PIC S9(7)V99.                    00021200
021300         10  TL-STATUS           PIC X(9).                        00021300
021400         10  TL-OUTCOME-SW       PIC X(1).                        00021400
021500             88  TL-SUCCESS       VALUE 'S'.                      00021500
021600             88  TL-REJECTED      VALUE 'R'.                      00021600
021700         10  TL-REASON           PIC X(60).                       00021700
021750         10  FILLER              PIC X(05).                      00021750
021800*                                                                 00021800
021900 01  WS-SORT-HOLD.                                                00021900
022000     05  WS-SH-USER-ID           PIC 9(9).                        00022000
022100     05  WS-SH-USER-NAME         PIC X(30).                       00022100
022200     05  WS-SH-BOOK-ID           PIC 9(9).                        00022200
022300     05  WS-SH-BOOK-TITLE        PIC X(40).                       00022300
022400     05  WS-SH-RSV-ID            PIC 9(9).                        00022400
022500     05  WS-SH-RENTAL-DAYS       PIC 9(3).                        00022500
022600     05  WS-SH-TOTAL-FEE         PIC S9(7)V99.                    00022600
022700     05  WS-SH-LATE-FEE          PIC S9(7)V99.                    00022700
022800     05  WS-SH-STATUS            PIC X(9).                        00022800
022900     05  WS-SH-OUTCOME-SW        PIC X(1).                        00022900
023000     05  WS-SH-REASON            PIC X(60).                       00023000
023050     05  FILLER                  PIC X(05).                      00023050
023100*                                                                 00023100
023200****************************************************************  00023200
023300* LINKAGE-SHAPED WORKING STORAGE PASSED TO RSVRULES BY REFERENCE  00023300
023400****************************************************************  00023400
023500 01  WS-RULES-PARM.                                               00023500
023600     05  WS-RP-MODE              PIC X(1).                        00023600
023700     05  WS-RP-TRX-USER-ID       PIC 9(9).                        00023700
023800     05  WS-RP-TRX-BOOK-EXTERNAL-ID PIC 9(9).                     00023800
023900     05  WS-RP-TRX-RENTAL-DAYS   PIC 9(3).                        00023900
024000     05  WS-RP-TRX-START-DATE    PIC 9(8).                        00024000
024050     05  WS-RP-TRX-START-DATE-R REDEFINES                         00024050
024060             WS-RP-TRX-START-DATE.                                00024060
024070         10  WS-RP-TRX-START-YEAR   PIC 9(4).                     00024070
024080         10  WS-RP-TRX-START-MONTH  PIC 9(2).                     00024080
024090         10  WS-RP-TRX-START-DAY    PIC 9(2).                     00024090
024100     05  WS-RP-TRX-RESERVATION-ID PIC 9(9).                       00024100
024200     05  WS-RP-TRX-RETURN-DATE   PIC 9(8).                        00024200
024300     05  WS-RP-USER-FOUND-SW     PIC X(1).                        00024300
024400     05  WS-RP-USER-NAME         PIC X(30).                       00024400
024500     05  WS-RP-BOOK-FOUND-SW     PIC X(1).                        00024500
024600     05  WS-RP-BOOK-TITLE        PIC X(40).                       00024600
024700     05  WS-RP-BOOK-PRICE        PIC S9(5)V99.                    00024700
024800     05  WS-RP-BOOK-AVAIL-QTY    PIC 9(5).                        00024800
024900     05  WS-RP-DUP-ACTIVE-SW     PIC X(1).                        00024900
025000     05  WS-RP-RSV-FOUND-SW      PIC X(1).                        00025000
025100     05  WS-RP-RESULT-CODE       PIC X(1).                        00025100
025200     05  WS-RP-REJECT-REASON     PIC X(60).                       00025200
025300     05  WS-RP-AVAIL-DELTA       PIC S9(3).                       00025300
025400     05  FILLER                  PIC X(05).                       00025400
025500*                                                                 00025500
025600****************************************************************  00025600
025700*            report lines                                         00025700
025800****************************************************************  00025800
025900 01  RPT-HEADER1.                                                 00025900
026000     05  FILLER                  PIC X(38)                        00026000
026100               VALUE 'LIBRARY BOOK RESERVATION ACTIVITY RPT'.      00026100
026200     05  FILLER                  PIC X(7)  VALUE ' DATE: '.        00026200
026300     05  RPT-MM                  PIC 99.                          00026300
026400     05  FILLER                  PIC X     VALUE '/'.             00026400
026500     05  RPT-DD                  PIC 99.                          00026500
026600     05  FILLER                  PIC X     VALUE '/'.             00026600
026700     05  RPT-YY                  PIC 99.                          00026700
026800     05  FILLER                  PIC X(20)                        00026800
026900                    VALUE ' (mm/dd/yy)   TIME: '.                 00026900
027000     05  RPT-HH                  PIC 99.                          00027000
027100     05  FILLER                  PIC X     VALUE ':'.             00027100
027200     05  RPT-MIN                 PIC 99.                          00027200
027300     05  FILLER                  PIC X     VALUE ':'.             00027300
027400     05  RPT-SS                  PIC 99.                          00027400
027500     05  FILLER                  PIC X(51) VALUE SPACES.          00027500
027600 01  RPT-DETAIL-LINE.                                              00027600
027700     05  RPT-D-RSVID             PIC Z(8)9.                       00027700
027800     05  FILLER                  PIC X(2)  VALUE SPACES.          00027800
027900     05  RPT-D-USERID            PIC Z(8)9.                       00027900
028000     05  FILLER                  PIC X(2)  VALUE SPACES.          00028000
028100     05  RPT-D-USERNAME          PIC X(20).                       00028100
028200     05  FILLER                  PIC X(2)  VALUE SPACES.          00028200
028300     05  RPT-D-BOOKID            PIC Z(8)9.                       00028300
028400     05  FILLER                  PIC X(2)  VALUE SPACES.          00028400
028500     05  RPT-D-BOOKTITLE         PIC X(25).                       00028500
028600     05  FILLER                  PIC X(2)  VALUE SPACES.          00028600
028700     05  RPT-D-DAYS              PIC ZZ9.                         00028700
028800     05  FILLER                  PIC X(2)  VALUE SPACES.          00028800
028900     05  RPT-D-TOTFEE            PIC Z,ZZZ,ZZ9.99-.               00028900
029000     05  FILLER                  PIC X(2)  VALUE SPACES.          00029000
029100     05  RPT-D-LATEFEE           PIC Z,ZZZ,ZZ9.99-.               00029100
029200     05  FILLER                  PIC X(2)  VALUE SPACES.          00029200
029300     05  RPT-D-STATUS            PIC X(9).                        00029300
029400     05  FILLER                  PIC X(6)  VALUE SPACES.          00029400
029500 01  RPT-REJECT-LINE.                                              00029500
029600     05  FILLER                  PIC X(4)  VALUE '*** '.          00029600
029700     05  RPT-R-USERID            PIC Z(8)9.                       00029700
029800     05  FILLER                  PIC X(2)  VALUE SPACES.          00029800
029900     05  RPT-R-BOOKID            PIC Z(8)9.                       00029900
030000     05  FILLER                  PIC X(2)  VALUE SPACES.          00030000
030100     05  RPT-R-REASON            PIC X(60).                       00030100
030200     05  FILLER                  PIC X(46) VALUE SPACES.          00030200
030300 01  RPT-USER-SUBTOTAL.                                            00030300
030400     05  FILLER                  PIC X(10) VALUE '  SUBTOTAL'.    00030400
030500     05  FILLER                  PIC X(4)  VALUE ' ID:'.          00030500
030600     05  RPT-SUB-USERID          PIC Z(8)9.                       00030600
030700     05  FILLER                  PIC X(4)  VALUE SPACES.          00030700
030800     05  FILLER                  PIC X(12) VALUE 'FEES TOTAL: '.  00030800
030900     05  RPT-SUB-FEES            PIC Z,ZZZ,ZZ9.99-.               00030900
031000     05  FILLER                  PIC X(4)  VALUE SPACES.          00031000
031100     05  FILLER                  PIC X(16)                        00031100
031200                    VALUE 'PENDING LATE FEE'.                     00031200
031300     05  FILLER                  PIC X(2)  VALUE ': '.            00031300
031400     05  RPT-SUB-PENDING         PIC Z,ZZZ,ZZ9.99-.               00031400
031500     05  FILLER                  PIC X(45) VALUE SPACES.          00031500
031600 01  RPT-STATS-HDR1.                                               00031600
031700     05  FILLER PIC X(30) VALUE 'RESERVATION PROCESSING TOTALS'.  00031700
031800     05  FILLER PIC X(102) VALUE SPACES.                          00031800
031900 01  RPT-STATS-DETAIL.                                            00031900
032000     05  RPT-STAT-LABEL          PIC X(25).                       00032000
032100     05  FILLER                  PIC X(3)  VALUE SPACES.          00032100
032200     05  RPT-STAT-VALUE          PIC Z,ZZZ,ZZ9.99-.               00032200
032300     05  FILLER                  PIC X(91) VALUE SPACES.          00032300
032400*                                                                 00032400
032500****************************************************************  00032500
032600 PROCEDURE DIVISION.                                              00032600
032700****************************************************************  00032700
032800                                                                  00032800
032900 000-MAIN.                                                        00032900
033000     ACCEPT CURRENT-DATE FROM DATE.                               00033000
033100     ACCEPT CURRENT-TIME FROM TIME.                               00033100
033200     DISPLAY 'RSVBATCH STARTED DATE = ' CURRENT-MONTH '/'         00033200
033300            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00033300
033400                                                                  00033400
033500     PERFORM 700-OPEN-FILES    THRU 700-EXIT.                     00033500
033600     PERFORM 800-INIT-REPORT   THRU 800-EXIT.                     00033600
033700                                                                  00033700
033800     PERFORM 0100-LOAD-USER-TABLE THRU 0100-EXIT.                 00033800
033900     PERFORM 0200-LOAD-BOOK-TABLE THRU 0200-EXIT.                 00033900
034000                                                                  00034000
034100     PERFORM 0400-READ-TRANSACTION THRU 0400-EXIT.                00034100
034200     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT             00034200
034300             UNTIL WS-TRAN-EOF = 'Y'.                              00034300
034400                                                                  00034400
034500     PERFORM 6000-SORT-LOG-BY-USER   THRU 6000-EXIT.              00034500
034600     PERFORM 4000-WRITE-DETAIL-RPT   THRU 4000-EXIT.              00034600
034700     PERFORM 8000-WRITE-FINAL-TOTALS THRU 8000-EXIT.              00034700
034800                                                                  00034800
034900     PERFORM 7000-WRITE-BOOK-MASTER       THRU 7000-EXIT.         00034900
035000     PERFORM 7100-WRITE-RESERVATION-FILE  THRU 7100-EXIT.         00035000
035100                                                                  00035100
035200     PERFORM 790-CLOSE-FILES   THRU 790-EXIT.                     00035200
035300     GOBACK.                                                      00035300
035400                                                                  00035400
035500****************************************************************  00035500
035600* 0100/0200 - LOAD THE TWO MASTER FILES INTO OCCURS TABLES        00035600
035700****************************************************************  00035700
035800 0100-LOAD-USER-TABLE.                                            00035800
035900     PERFORM 0110-READ-USER-FILE THRU 0110-EXIT                   00035900
036000             UNTIL WS-USER-EOF = 'Y'.                              00036000
036100 0100-EXIT.                                                       00036100
036200     EXIT.                                                        00036200
036300                                                                  00036300
036400 0110-READ-USER-FILE.                                             00036400
036500     READ USER-FILE                                               00036500
036600       AT END MOVE 'Y' TO WS-USER-EOF.                            00036600
036700     IF WS-USER-EOF NOT = 'Y'                                     00036700
036800         ADD 1 TO WS-USER-COUNT                                   00036800
036900         MOVE USR-USER-ID    TO UT-USER-ID(WS-USER-COUNT)         00036900
037000         MOVE USR-USER-NAME  TO UT-USER-NAME(WS-USER-COUNT)       00037000
037100         MOVE USR-USER-EMAIL TO UT-USER-EMAIL(WS-USER-COUNT)      00037100
037200     END-IF.                                                      00037200
037300 0110-EXIT.                                                       00037300
037400     EXIT.                                                        00037400
037500                                                                  00037500
037600 0200-LOAD-BOOK-TABLE.                                            00037600
037700     PERFORM 0210-READ-BOOK-FILE THRU 0210-EXIT                   00037700
037800             UNTIL WS-BOOK-EOF = 'Y'.                              00037800
037900 0200-EXIT.                                                       00037900
038000     EXIT.                                                        00038000
038100                                                                  00038100
038200 0210-READ-BOOK-FILE.                                             00038200
038300     READ BOOK-FILE                                               00038300
038400       AT END MOVE 'Y' TO WS-BOOK-EOF.                            00038400
038500     IF WS-BOOK-EOF NOT = 'Y'                                     00038500
038600         ADD 1 TO WS-BOOK-COUNT                                   00038600
038700         MOVE BKIN-BOOK-EXTERNAL-ID TO                            00038700
038800                      BT-BOOK-EXTERNAL-ID(WS-BOOK-COUNT)          00038800
038900         MOVE BKIN-BOOK-TITLE  TO BT-BOOK-TITLE(WS-BOOK-COUNT)    00038900
039000         MOVE BKIN-BOOK-AUTHOR TO BT-BOOK-AUTHOR(WS-BOOK-COUNT)   00039000
039100         MOVE BKIN-BOOK-PRICE  TO BT-BOOK-PRICE(WS-BOOK-COUNT)    00039100
039200         MOVE BKIN-BOOK-AVAIL-QTY TO                              00039200
039300                      BT-BOOK-AVAIL-QTY(WS-BOOK-COUNT)            00039300
039400         MOVE BKIN-BOOK-STOCK-QTY TO                              00039400
039500                      BT-BOOK-STOCK-QTY(WS-BOOK-COUNT)            00039500
039600     END-IF.                                                      00039600
039700 0210-EXIT.                                                       00039700
039800     EXIT.                                                        00039800
039900                                                                  00039900
040000****************************************************************  00040000
040100* 0400 - READ THE TRANSACTION FILE                                00040100
040200****************************************************************  00040200
040300 0400-READ-TRANSACTION.                                           00040300
040400     READ TRANSACTION-FILE                                        00040400
040500       AT END MOVE 'Y' TO WS-TRAN-EOF.                            00040500
040600 0400-EXIT.                                                       00040600
040700     EXIT.                                                        00040700
040800                                                                  00040800
040900****************************************************************  00040900
041000* 1000 - DISPATCH ON TRANSACTION TYPE                             00041000
041100****************************************************************  00041100
041200 1000-PROCESS-TRANSACTIONS.                                       00041200
041300     EVALUATE TRUE                                                00041300
041400        WHEN TRN-TYPE-CREATE                                      00041400
041500            PERFORM 2000-CREATE-RESERVATION THRU 2000-EXIT        00041500
041600        WHEN TRN-TYPE-RETURN                                      00041600
041700            PERFORM 3000-RETURN-BOOK THRU 3000-EXIT               00041700
041800        WHEN OTHER                                                00041800
041900            CONTINUE                                              00041900
042000     END-EVALUATE.                                                00042000
042100     PERFORM 0400-READ-TRANSACTION THRU 0400-EXIT.                00042100
042200 1000-EXIT.                                                       00042200
042300     EXIT.                                                        00042300
042400                                                                  00042400
042500****************************************************************  00042500
042600* 2000 - CREATE A RESERVATION                                     00042600
042700****************************************************************  00042700
042800 2000-CREATE-RESERVATION.                                         00042800
042900     MOVE 'N' TO WS-SRCH-USER-FOUND.                              00042900
043000     PERFORM 2010-FIND-USER THRU 2010-EXIT.                       00043000
043100     MOVE 'N' TO WS-SRCH-BOOK-FOUND.                              00043100
043200     PERFORM 2020-FIND-BOOK THRU 2020-EXIT.                       00043200
043300     MOVE 'N' TO WS-SRCH-DUP-ACTIVE.                              00043300
043400     IF WS-SRCH-USER-FOUND = 'Y' AND WS-SRCH-BOOK-FOUND = 'Y'      00043400
043500         PERFORM 2030-FIND-DUP-ACTIVE THRU 2030-EXIT              00043500
043600     END-IF.                                                      00043600
043700                                                                  00043700
043800     MOVE 'C'                  TO WS-RP-MODE.                     00043800
043900     MOVE TRN-USER-ID          TO WS-RP-TRX-USER-ID.              00043900
044000     MOVE TRN-BOOK-EXTERNAL-ID TO WS-RP-TRX-BOOK-EXTERNAL-ID.     00044000
044100     MOVE TRN-RENTAL-DAYS      TO WS-RP-TRX-RENTAL-DAYS.          00044100
044200     MOVE TRN-START-DATE       TO WS-RP-TRX-START-DATE.           00044200
044300     MOVE WS-SRCH-USER-FOUND   TO WS-RP-USER-FOUND-SW.            00044300
044400     MOVE WS-SRCH-BOOK-FOUND   TO WS-RP-BOOK-FOUND-SW.            00044400
044500     MOVE WS-SRCH-DUP-ACTIVE   TO WS-RP-DUP-ACTIVE-SW.            00044500
044600     MOVE +0                   TO WS-RP-AVAIL-DELTA.              00044600
044700     IF WS-SRCH-USER-FOUND = 'Y'                                  00044700
044800         MOVE UT-USER-NAME(UT-IDX)  TO WS-RP-USER-NAME            00044800
044900     END-IF.                                                      00044900
045000     IF WS-SRCH-BOOK-FOUND = 'Y'                                  00045000
045100         MOVE BT-BOOK-TITLE(BT-IDX)     TO WS-RP-BOOK-TITLE       00045100
045200         MOVE BT-BOOK-PRICE(BT-IDX)     TO WS-RP-BOOK-PRICE       00045200
045300         MOVE BT-BOOK-AVAIL-QTY(BT-IDX) TO WS-RP-BOOK-AVAIL-QTY   00045300
045400     END-IF.                                                      00045400
045500                                                                  00045500
045600     COMPUTE WS-NEXT-RSV-IDX = WS-RSV-COUNT + 1.                  00045600
045700     SET RT-IDX TO WS-NEXT-RSV-IDX.                               00045700
045800     CALL 'RSVRULES' USING WS-RULES-PARM, RT-RSV-REC(RT-IDX).     00045800
045900                                                                  00045900
046000     IF WS-RP-RESULT-CODE = 'S'                                   00046000
046100         ADD 1 TO WS-RSV-COUNT                                    00046100
046200         MOVE WS-RSV-COUNT TO RT-RSV-ID(WS-RSV-COUNT)             00046200
046300         COMPUTE BT-BOOK-AVAIL-QTY(BT-IDX) =                      00046300
046400                 BT-BOOK-AVAIL-QTY(BT-IDX) + WS-RP-AVAIL-DELTA    00046400
046500         ADD 1 TO NUM-RSV-CREATED                                 00046500
046600         ADD RT-RSV-TOTAL-FEE(WS-RSV-COUNT) TO TOTAL-RENTAL-FEES  00046600
046700         PERFORM 2090-LOG-SUCCESS THRU 2090-EXIT                 00046700
046800     ELSE                                                         00046800
046900         ADD 1 TO NUM-REJECTIONS                                  00046900
047000         PERFORM 2095-LOG-REJECT  THRU 2095-EXIT                 00047000
047100     END-IF.                                                      00047100
047200 2000-EXIT.                                                       00047200
047300     EXIT.                                                        00047300
047400                                                                  00047400
047500 2010-FIND-USER.                                                  00047500
047600     SET UT-IDX TO 1.                                              00047600
047700     IF WS-USER-COUNT > 0                                         00047700
047800         SEARCH UT-USER-REC                                       00047800
047900             AT END MOVE 'N' TO WS-SRCH-USER-FOUND                00047900
048000             WHEN UT-USER-ID(UT-IDX) = TRN-USER-ID                00048000
048100                 MOVE 'Y' TO WS-SRCH-USER-FOUND                   00048100
048200         END-SEARCH                                               00048200
048300     END-IF.                                                      00048300
048400 2010-EXIT.                                                       00048400
048500     EXIT.                                                        00048500
048600                                                                  00048600
048700 2020-FIND-BOOK.                                                  00048700
048800     IF WS-BOOK-COUNT > 0                                         00048800
048900         SEARCH ALL BT-BOOK-REC                                   00048900
049000             AT END MOVE 'N' TO WS-SRCH-BOOK-FOUND                00049000
049100             WHEN BT-BOOK-EXTERNAL-ID(BT-IDX) =                   00049100
049200                           TRN-BOOK-EXTERNAL-ID                   00049200
049300                 MOVE 'Y' TO WS-SRCH-BOOK-FOUND                   00049300
049400         END-SEARCH                                               00049400
049500     END-IF.                                                      00049500
049600 2020-EXIT.                                                       00049600
049700     EXIT.                                                        00049700
049800                                                                  00049800
049900 2030-FIND-DUP-ACTIVE.                                            00049900
050000     IF WS-RSV-COUNT > 0                                          00050000
050100         PERFORM 2035-SCAN-ONE-RSV THRU 2035-EXIT                 00050100
050200             VARYING RT-IDX FROM 1 BY 1                           00050200
050300             UNTIL RT-IDX > WS-RSV-COUNT                          00050300
050400                OR WS-SRCH-DUP-ACTIVE = 'Y'                       00050400
050500     END-IF.                                                      00050500
050600 2030-EXIT.                                                       00050600
050700     EXIT.                                                        00050700
050800                                                                  00050800
050900 2035-SCAN-ONE-RSV.                                               00050900
051000     IF RT-RSV-USER-ID(RT-IDX) = TRN-USER-ID                      00051000
051100        AND RT-RSV-BOOK-EXTERNAL-ID(RT-IDX) = TRN-BOOK-EXTERNAL-ID00051100
051200        AND RT-RSV-ACTIVE(RT-IDX)                                 00051200
051300         MOVE 'Y' TO WS-SRCH-DUP-ACTIVE                           00051300
051400     END-IF.                                                      00051400
051500 2035-EXIT.                                                       00051500
051600     EXIT.                                                        00051600
051700                                                                  00051700
051800 2090-LOG-SUCCESS.                                                00051800
051900     ADD 1 TO WS-TL-COUNT.                                        00051900
052000     MOVE TRN-USER-ID              TO TL-USER-ID(WS-TL-COUNT).    00052000
052100     MOVE WS-RP-USER-NAME          TO TL-USER-NAME(WS-TL-COUNT).  00052100
052200     MOVE TRN-BOOK-EXTERNAL-ID     TO TL-BOOK-ID(WS-TL-COUNT).    00052200
052300     MOVE WS-RP-BOOK-TITLE         TO TL-BOOK-TITLE(WS-TL-COUNT). 00052300
052400     MOVE RT-RSV-ID(WS-RSV-COUNT)  TO TL-RSV-ID(WS-TL-COUNT).     00052400
052500     MOVE TRN-RENTAL-DAYS          TO TL-RENTAL-DAYS(WS-TL-COUNT).00052500
052600     MOVE RT-RSV-TOTAL-FEE(WS-RSV-COUNT)                          00052600
052700                                   TO TL-TOTAL-FEE(WS-TL-COUNT).  00052700
052800     MOVE +0                       TO TL-LATE-FEE(WS-TL-COUNT).   00052800
052900     MOVE 'ACTIVE'                 TO TL-STATUS(WS-TL-COUNT).     00052900
053000     MOVE 'S'                      TO TL-OUTCOME-SW(WS-TL-COUNT). 00053000
053100     MOVE SPACES                   TO TL-REASON(WS-TL-COUNT).     00053100
053200 2090-EXIT.                                                       00053200
053300     EXIT.                                                        00053300
053400                                                                  00053400
053500 2095-LOG-REJECT.                                                 00053500
053600     ADD 1 TO WS-TL-COUNT.                                        00053600
053700     MOVE TRN-USER-ID           TO TL-USER-ID(WS-TL-COUNT).       00053700
053800     MOVE SPACES                TO TL-USER-NAME(WS-TL-COUNT).     00053800
053900     MOVE TRN-BOOK-EXTERNAL-ID  TO TL-BOOK-ID(WS-TL-COUNT).       00053900
054000     MOVE SPACES                TO TL-BOOK-TITLE(WS-TL-COUNT).    00054000
054100     MOVE 0                     TO TL-RSV-ID(WS-TL-COUNT).        00054100
054200     MOVE TRN-RENTAL-DAYS       TO TL-RENTAL-DAYS(WS-TL-COUNT).   00054200
054300     MOVE +0                    TO TL-TOTAL-FEE(WS-TL-COUNT).     00054300
054400     MOVE +0                    TO TL-LATE-FEE(WS-TL-COUNT).      00054400
054500     MOVE 'REJECTED'            TO TL-STATUS(WS-TL-COUNT).        00054500
054600     MOVE 'R'                   TO TL-OUTCOME-SW(WS-TL-COUNT).    00054600
054700     MOVE WS-RP-REJECT-REASON   TO TL-REASON(WS-TL-COUNT).        00054700
054800 2095-EXIT.                                                       00054800
054900     EXIT.                                                        00054900
055000                                                                  00055000
055100****************************************************************  00055100
055200* 3000 - PROCESS A RETURN                                         00055200
055300****************************************************************  00055300
055400 3000-RETURN-BOOK.                                                00055400
055500     MOVE 'N' TO WS-SRCH-RSV-FOUND.                               00055500
055600     SET RT-IDX TO 1.                                             00055600
055700     IF TRN-RESERVATION-ID > 0                                    00055700
055800        AND TRN-RESERVATION-ID <= WS-RSV-COUNT                    00055800
055900         SET RT-IDX TO TRN-RESERVATION-ID                         00055900
056000         MOVE 'Y' TO WS-SRCH-RSV-FOUND                            00056000
056100     END-IF.                                                      00056100
056200                                                                  00056200
056300     MOVE 'D'                  TO WS-RP-MODE.                     00056300
056400     MOVE TRN-RESERVATION-ID   TO WS-RP-TRX-RESERVATION-ID.       00056400
056500     MOVE TRN-RETURN-DATE      TO WS-RP-TRX-RETURN-DATE.          00056500
056600     MOVE WS-SRCH-RSV-FOUND    TO WS-RP-RSV-FOUND-SW.             00056600
056700     MOVE +0                  TO WS-RP-AVAIL-DELTA.              00056700
056800     CALL 'RSVRULES' USING WS-RULES-PARM, RT-RSV-REC(RT-IDX).     00056800
056900                                                                  00056900
057000     IF WS-RP-RESULT-CODE = 'S'                                   00057000
057100         IF WS-BOOK-COUNT > 0                                     00057100
057200             SEARCH ALL BT-BOOK-REC                               00057200
057300                 AT END CONTINUE                                  00057300
057400                 WHEN BT-BOOK-EXTERNAL-ID(BT-IDX) =               00057400
057500                        RT-RSV-BOOK-EXTERNAL-ID(RT-IDX)           00057500
057600                     COMPUTE BT-BOOK-AVAIL-QTY(BT-IDX) =          00057600
057700                             BT-BOOK-AVAIL-QTY(BT-IDX) +          00057700
057800                             WS-RP-AVAIL-DELTA                   00057800
057900             END-SEARCH                                           00057900
058000         END-IF                                                   00058000
058100         ADD 1 TO NUM-RETURNS-PROCESSED                           00058100
058200         ADD RT-RSV-LATE-FEE(RT-IDX) TO TOTAL-LATE-FEES           00058200
058300         PERFORM 3090-LOG-SUCCESS THRU 3090-EXIT                 00058300
058400     ELSE                                                         00058400
058500         ADD 1 TO NUM-REJECTIONS                                  00058500
058600         PERFORM 3095-LOG-REJECT  THRU 3095-EXIT                 00058600
058700     END-IF.                                                      00058700
058800 3000-EXIT.                                                       00058800
058900     EXIT.                                                        00058900
059000                                                                  00059000
059100 3090-LOG-SUCCESS.                                                00059100
059200     ADD 1 TO WS-TL-COUNT.                                        00059200
059300     MOVE RT-RSV-USER-ID(RT-IDX)   TO TL-USER-ID(WS-TL-COUNT).    00059300
059400     MOVE RT-RSV-USER-NAME(RT-IDX) TO TL-USER-NAME(WS-TL-COUNT).  00059400
059500     MOVE RT-RSV-BOOK-EXTERNAL-ID(RT-IDX)                        00059500
059600                                   TO TL-BOOK-ID(WS-TL-COUNT).    00059600
059700     MOVE RT-RSV-BOOK-TITLE(RT-IDX)                              00059700
059800                                   TO TL-BOOK-TITLE(WS-TL-COUNT).00059800
059900     MOVE RT-RSV-ID(RT-IDX)        TO TL-RSV-ID(WS-TL-COUNT).     00059900
060000     MOVE RT-RSV-RENTAL-DAYS(RT-IDX)                             00060000
060100                                   TO TL-RENTAL-DAYS(WS-TL-COUNT).00060100
060200     MOVE RT-RSV-TOTAL-FEE(RT-IDX) TO TL-TOTAL-FEE(WS-TL-COUNT).  00060200
060300     MOVE RT-RSV-LATE-FEE(RT-IDX)  TO TL-LATE-FEE(WS-TL-COUNT).   00060300
060400     MOVE 'RETURNED'               TO TL-STATUS(WS-TL-COUNT).     00060400
060500     MOVE 'S'                      TO TL-OUTCOME-SW(WS-TL-COUNT). 00060500
060600     MOVE SPACES                   TO TL-REASON(WS-TL-COUNT).     00060600
060700 3090-EXIT.                                                       00060700
060800     EXIT.                                                        00060800
060900                                                                  00060900
061000 3095-LOG-REJECT.                                                 00061000
061100     ADD 1 TO WS-TL-COUNT.                                        00061100
061200     IF WS-SRCH-RSV-FOUND = 'Y'                                   00061200
061300         MOVE RT-RSV-USER-ID(RT-IDX) TO TL-USER-ID(WS-TL-COUNT)   00061300
061400     ELSE                                                         00061400
061500         MOVE 0 TO TL-USER-ID(WS-TL-COUNT)                        00061500
061600     END-IF.                                                      00061600
061700     MOVE SPACES                TO TL-USER-NAME(WS-TL-COUNT).     00061700
061800     MOVE 0                     TO TL-BOOK-ID(WS-TL-COUNT).       00061800
061900     MOVE SPACES                TO TL-BOOK-TITLE(WS-TL-COUNT).    00061900
062000     MOVE TRN-RESERVATION-ID    TO TL-RSV-ID(WS-TL-COUNT).        00062000
062100     MOVE 0                     TO TL-RENTAL-DAYS(WS-TL-COUNT).   00062100
062200     MOVE +0                    TO TL-TOTAL-FEE(WS-TL-COUNT).     00062200
062300     MOVE +0                    TO TL-LATE-FEE(WS-TL-COUNT).      00062300
062400     MOVE 'REJECTED'            TO TL-STATUS(WS-TL-COUNT).        00062400
062500     MOVE 'R'                   TO TL-OUTCOME-SW(WS-TL-COUNT).    00062500
062600     MOVE WS-RP-REJECT-REASON   TO TL-REASON(WS-TL-COUNT).        00062600
062700 3095-EXIT.                                                       00062700
062800     EXIT.                                                        00062800
062900                                                                  00062900
063000****************************************************************  00063000
063100* 4000 - WRITE THE DETAIL PORTION OF THE REPORT, WITH THE         00063100
063200*        CONTROL BREAK ON USER-ID AND THE PER-USER SUBTOTAL       00063200
063300****************************************************************  00063300
063400 4000-WRITE-DETAIL-RPT.                                           00063400
063500     MOVE 'Y' TO WS-FIRST-DETAIL-SW.                              00063500
063600     MOVE 0   TO WS-PREV-USER-ID.                                 00063600
063700     IF WS-TL-COUNT > 0                                           00063700
063800         PERFORM 4010-REPORT-ONE-ENTRY THRU 4010-EXIT             00063800
063900             VARYING WS-SORT-I FROM 1 BY 1                        00063900
064000             UNTIL WS-SORT-I > WS-TL-COUNT                        00064000
064100     END-IF.                                                      00064100
064200     IF WS-FIRST-DETAIL-SW NOT = 'Y'                              00064200
064300         PERFORM 4090-WRITE-USER-SUBTOTAL THRU 4090-EXIT          00064300
064400     END-IF.                                                      00064400
064500 4000-EXIT.                                                       00064500
064600     EXIT.                                                        00064600
064700                                                                  00064700
064800 4010-REPORT-ONE-ENTRY.                                           00064800
064810*    2011-08-03 TLM - RENTAL FEE COUNTS ONCE PER RESERVATION,     00064810
064820*    OFF THE "ACTIVE" (CREATE) LOG ROW ONLY - A RETURN LOG ROW    00064820
064830*    FOR THE SAME RESERVATION CARRIES THE SAME RT-RSV-TOTAL-FEE   00064830
064840*    AND WOULD DOUBLE IT IF ADDED AGAIN (REQ 43118)               00064840
064900     IF WS-FIRST-DETAIL-SW = 'Y'                                  00064900
065000         MOVE TL-USER-ID(WS-SORT-I) TO WS-PREV-USER-ID            00065000
065100         MOVE 'N' TO WS-FIRST-DETAIL-SW                           00065100
065200     ELSE                                                         00065200
065300         IF TL-USER-ID(WS-SORT-I) NOT = WS-PREV-USER-ID           00065300
065400             PERFORM 4090-WRITE-USER-SUBTOTAL THRU 4090-EXIT      00065400
065500             MOVE TL-USER-ID(WS-SORT-I) TO WS-PREV-USER-ID        00065500
065600         END-IF                                                   00065600
065700     END-IF.                                                      00065700
065800     IF TL-SUCCESS(WS-SORT-I)                                    00065800
065900         PERFORM 4020-WRITE-DETAIL-LINE THRU 4020-EXIT            00065900
065950         IF TL-STATUS(WS-SORT-I) = 'ACTIVE'                       00065950
065960             ADD TL-TOTAL-FEE(WS-SORT-I) TO WS-USER-FEES-TOTAL    00065960
065970         END-IF                                                   00065970
066100         ADD TL-LATE-FEE(WS-SORT-I)  TO WS-USER-FEES-TOTAL        00066100
066200         IF TL-LATE-FEE(WS-SORT-I) > 0                            00066200
066300             ADD TL-LATE-FEE(WS-SORT-I) TO WS-USER-PENDING-LATE   00066300
066400         END-IF                                                   00066400
066500     ELSE                                                         00066500
066600         PERFORM 4030-WRITE-REJECT-LINE THRU 4030-EXIT            00066600
066700     END-IF.                                                      00066700
066800 4010-EXIT.                                                       00066800
066900     EXIT.                                                        00066900
067000                                                                  00067000
067100 4020-WRITE-DETAIL-LINE.                                          00067100
067200     MOVE TL-RSV-ID(WS-SORT-I)      TO RPT-D-RSVID.               00067200
067300     MOVE TL-USER-ID(WS-SORT-I)     TO RPT-D-USERID.              00067300
067400     MOVE TL-USER-NAME(WS-SORT-I)   TO RPT-D-USERNAME.            00067400
067500     MOVE TL-BOOK-ID(WS-SORT-I)     TO RPT-D-BOOKID.              00067500
067600     MOVE TL-BOOK-TITLE(WS-SORT-I)  TO RPT-D-BOOKTITLE.           00067600
067700     MOVE TL-RENTAL-DAYS(WS-SORT-I) TO RPT-D-DAYS.                00067700
067800     MOVE TL-TOTAL-FEE(WS-SORT-I)   TO RPT-D-TOTFEE.              00067800
067900     MOVE TL-LATE-FEE(WS-SORT-I)    TO RPT-D-LATEFEE.             00067900
068000     MOVE TL-STATUS(WS-SORT-I)      TO RPT-D-STATUS.              00068000
068100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00068100
068200 4020-EXIT.                                                       00068200
068300     EXIT.                                                        00068300
068400                                                                  00068400
068500 4030-WRITE-REJECT-LINE.                                         00068500
068600     MOVE TL-USER-ID(WS-SORT-I)   TO RPT-R-USERID.                00068600
068700     MOVE TL-BOOK-ID(WS-SORT-I)   TO RPT-R-BOOKID.                00068700
068800     MOVE TL-REASON(WS-SORT-I)    TO RPT-R-REASON.                00068800
068900     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.                    00068900
069000 4030-EXIT.                                                       00069000
069100     EXIT.                                                        00069100
069200                                                                  00069200
069300 4090-WRITE-USER-SUBTOTAL.                                        00069300
069400     MOVE WS-PREV-USER-ID      TO RPT-SUB-USERID.                 00069400
069500     MOVE WS-USER-FEES-TOTAL   TO RPT-SUB-FEES.                   00069500
069600     MOVE WS-USER-PENDING-LATE TO RPT-SUB-PENDING.                00069600
069700     WRITE REPORT-RECORD FROM RPT-USER-SUBTOTAL.                  00069700
069800     MOVE +0 TO WS-USER-FEES-TOTAL.                               00069800
069900     MOVE +0 TO WS-USER-PENDING-LATE.                             00069900
070000 4090-EXIT.                                                       00070000
070100     EXIT.                                                        00070100
070200                                                                  00070200
070300****************************************************************  00070300
070400* 6000 - SORT THE TRANSACTION LOG INTO USER-ID ORDER BEFORE THE   00070400
070500*        REPORT IS WRITTEN.  CLASSIC INSERTION SORT, SEE ADSORT1  00070500
070600*        FOR THE ORIGINAL TECHNIQUE THIS WAS LIFTED FROM.         00070600
070700****************************************************************  00070700
070800 6000-SORT-LOG-BY-USER.                                           00070800
070900     IF WS-TL-COUNT > 1                                           00070900
071000         PERFORM 6010-INSERTION-PASS THRU 6010-EXIT               00071000
071100             VARYING WS-SORT-I FROM 2 BY 1                        00071100
071200             UNTIL WS-SORT-I > WS-TL-COUNT                        00071200
071300     END-IF.                                                      00071300
071400 6000-EXIT.                                                       00071400
071500     EXIT.                                                        00071500
071600                                                                  00071600
071700 6010-INSERTION-PASS.                                             00071700
071800     MOVE TL-ENTRY(WS-SORT-I) TO WS-SORT-HOLD.                    00071800
071900     SET WS-SORT-J TO WS-SORT-I.                                  00071900
072000     PERFORM 6020-SHIFT-DOWN THRU 6020-EXIT                       00072000
072100         UNTIL WS-SORT-J = 1                                      00072100
072200            OR TL-USER-ID(WS-SORT-J - 1) <= WS-SH-USER-ID.        00072200
072300     MOVE WS-SORT-HOLD TO TL-ENTRY(WS-SORT-J).                    00072300
072400 6010-EXIT.                                                       00072400
072500     EXIT.                                                        00072500
072600                                                                  00072600
072700 6020-SHIFT-DOWN.                                                 00072700
072800     MOVE TL-ENTRY(WS-SORT-J - 1) TO TL-ENTRY(WS-SORT-J).         00072800
072900     COMPUTE WS-SORT-J = WS-SORT-J - 1.                           00072900
073000 6020-EXIT.                                                       00073000
073100     EXIT.                                                        00073100
073200                                                                  00073200
073300****************************************************************  00073300
073400* 7000/7100 - REWRITE THE UPDATED BOOK MASTER AND THE RESERVATION00073400
073500*             FILE FROM THE IN-MEMORY TABLES                     00073500
073600****************************************************************  00073600
073700 7000-WRITE-BOOK-MASTER.                                         00073700
073800     IF WS-BOOK-COUNT > 0                                         00073800
073900         PERFORM 7010-WRITE-ONE-BOOK THRU 7010-EXIT               00073900
074000             VARYING BT-IDX FROM 1 BY 1                           00074000
074100             UNTIL BT-IDX > WS-BOOK-COUNT                         00074100
074200     END-IF.                                                      00074200
074300 7000-EXIT.                                                       00074300
074400     EXIT.                                                        00074400
074500                                                                  00074500
074600 7010-WRITE-ONE-BOOK.                                             00074600
074700     MOVE BT-BOOK-EXTERNAL-ID(BT-IDX) TO BKOUT-BOOK-EXTERNAL-ID.  00074700
074800     MOVE BT-BOOK-TITLE(BT-IDX)       TO BKOUT-BOOK-TITLE.        00074800
074900     MOVE BT-BOOK-AUTHOR(BT-IDX)      TO BKOUT-BOOK-AUTHOR.       00074900
075000     MOVE BT-BOOK-PRICE(BT-IDX)       TO BKOUT-BOOK-PRICE.        00075000
075100     MOVE BT-BOOK-AVAIL-QTY(BT-IDX)   TO BKOUT-BOOK-AVAIL-QTY.    00075100
075200     MOVE BT-BOOK-STOCK-QTY(BT-IDX)   TO BKOUT-BOOK-STOCK-QTY.    00075200
075300     WRITE BKOUT-BOOK-REC.                                        00075300
075400 7010-EXIT.                                                       00075400
075500     EXIT.                                                        00075500
075600                                                                  00075600
075700 7100-WRITE-RESERVATION-FILE.                                     00075700
075800     IF WS-RSV-COUNT > 0                                          00075800
075900         PERFORM 7110-WRITE-ONE-RSV THRU 7110-EXIT                00075900
076000             VARYING RT-IDX FROM 1 BY 1                           00076000
076100             UNTIL RT-IDX > WS-RSV-COUNT                          00076100
076200     END-IF.                                                      00076200
076300 7100-EXIT.                                                       00076300
076400     EXIT.                                                        00076400
076500                                                                  00076500
076600 7110-WRITE-ONE-RSV.                                              00076600
076700     MOVE RT-RSV-ID(RT-IDX)              TO RSVOUT-RSV-ID.        00076700
076800     MOVE RT-RSV-USER-ID(RT-IDX)         TO RSVOUT-RSV-USER-ID.   00076800
076900     MOVE RT-RSV-USER-NAME(RT-IDX)       TO RSVOUT-RSV-USER-NAME. 00076900
077000     MOVE RT-RSV-BOOK-EXTERNAL-ID(RT-IDX)                         00077000
077100                        TO RSVOUT-RSV-BOOK-EXTERNAL-ID.           00077100
077200     MOVE RT-RSV-BOOK-TITLE(RT-IDX)      TO RSVOUT-RSV-BOOK-TITLE.00077200
077300     MOVE RT-RSV-RENTAL-DAYS(RT-IDX)     TO RSVOUT-RSV-RENTAL-DAYS00077300
077400     MOVE RT-RSV-START-DATE(RT-IDX)      TO RSVOUT-RSV-START-DATE.00077400
077500     MOVE RT-RSV-EXPECTED-RETURN-DATE(RT-IDX)                     00077500
077600                        TO RSVOUT-RSV-EXPECTED-RETURN-DATE.       00077600
077700     MOVE RT-RSV-ACTUAL-RETURN-DATE(RT-IDX)                       00077700
077800                        TO RSVOUT-RSV-ACTUAL-RETURN-DATE.         00077800
077900     MOVE RT-RSV-DAILY-RATE(RT-IDX)      TO RSVOUT-RSV-DAILY-RATE.00077900
078000     MOVE RT-RSV-TOTAL-FEE(RT-IDX)       TO RSVOUT-RSV-TOTAL-FEE. 00078000
078100     MOVE RT-RSV-LATE-FEE(RT-IDX)        TO RSVOUT-RSV-LATE-FEE.  00078100
078200     MOVE RT-RSV-STATUS(RT-IDX)          TO RSVOUT-RSV-STATUS.    00078200
078300     WRITE RSVOUT-RSV-REC.                                        00078300
078400 7110-EXIT.                                                       00078400
078500     EXIT.                                                        00078500
078600                                                                  00078600
078700****************************************************************  00078700
078800* 700/790/800 - FILE OPEN/CLOSE AND REPORT HEADING                00078800
078900****************************************************************  00078900
079000 700-OPEN-FILES.                                                  00079000
079100     OPEN INPUT    USER-FILE                                      00079100
079200                   BOOK-FILE                                      00079200
079300                   TRANSACTION-FILE                               00079300
079400          OUTPUT   BOOK-FILE-OUT                                  00079400
079500                   RESERVATION-FILE                               00079500
079600                   REPORT-FILE.                                   00079600
079700     IF WS-USERFILE-STATUS NOT = '00'                             00079700
079800       DISPLAY 'ERROR OPENING USER FILE. RC:' WS-USERFILE-STATUS  00079800
079900       MOVE 16 TO RETURN-CODE                                     00079900
080000       MOVE 'Y' TO WS-TRAN-EOF                                    00080000
080100     END-IF.                                                      00080100
080200     IF WS-BOOKFILE-STATUS NOT = '00'                             00080200
080300       DISPLAY 'ERROR OPENING BOOK FILE. RC:' WS-BOOKFILE-STATUS  00080300
080400       MOVE 16 TO RETURN-CODE                                     00080400
080500       MOVE 'Y' TO WS-TRAN-EOF                                    00080500
080600     END-IF.                                                      00080600
080700     IF WS-TRANFILE-STATUS NOT = '00'                             00080700
080800       DISPLAY 'ERROR OPENING TRAN FILE. RC:' WS-TRANFILE-STATUS  00080800
080900       MOVE 16 TO RETURN-CODE                                     00080900
081000       MOVE 'Y' TO WS-TRAN-EOF                                    00081000
081100     END-IF.                                                      00081100
081200 700-EXIT.                                                        00081200
081300     EXIT.                                                        00081300
081400                                                                  00081400
081500 790-CLOSE-FILES.                                                 00081500
081600     CLOSE USER-FILE, BOOK-FILE, TRANSACTION-FILE,                00081600
081700           BOOK-FILE-OUT, RESERVATION-FILE, REPORT-FILE.          00081700
081800 790-EXIT.                                                        00081800
081900     EXIT.                                                        00081900
082000                                                                  00082000
082100 800-INIT-REPORT.                                                 00082100
082200     MOVE CURRENT-YEAR   TO RPT-YY.                               00082200
082300     MOVE CURRENT-MONTH  TO RPT-MM.                               00082300
082400     MOVE CURRENT-DAY    TO RPT-DD.                               00082400
082500     MOVE CURRENT-HOUR   TO RPT-HH.                               00082500
082600     MOVE CURRENT-MINUTE TO RPT-MIN.                              00082600
082700     MOVE CURRENT-SECOND TO RPT-SS.                               00082700
082800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00082800
082900 800-EXIT.                                                        00082900
083000     EXIT.                                                        00083000
083100                                                                  00083100
083200****************************************************************  00083200
083300* 8000 - WRITE THE RUN TOTALS AT THE BOTTOM OF THE REPORT         00083300
083400****************************************************************  00083400
083500 8000-WRITE-FINAL-TOTALS.                                        00083500
083600     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00083600
083700     MOVE 'RESERVATIONS CREATED'    TO RPT-STAT-LABEL.            00083700
083800     MOVE NUM-RSV-CREATED           TO RPT-STAT-VALUE.            00083800
083900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00083900
084000     MOVE 'RETURNS PROCESSED'       TO RPT-STAT-LABEL.            00084000
084100     MOVE NUM-RETURNS-PROCESSED     TO RPT-STAT-VALUE.            00084100
084200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00084200
084300     MOVE 'REJECTIONS'              TO RPT-STAT-LABEL.            00084300
084400     MOVE NUM-REJECTIONS            TO RPT-STAT-VALUE.            00084400
084500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00084500
084600     MOVE 'TOTAL RENTAL FEES'       TO RPT-STAT-LABEL.            00084600
084700     MOVE TOTAL-RENTAL-FEES         TO RPT-STAT-VALUE.            00084700
084800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00084800
084900     MOVE 'TOTAL LATE FEES'         TO RPT-STAT-LABEL.            00084900
085000     MOVE TOTAL-LATE-FEES           TO RPT-STAT-VALUE.            00085000
085100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00085100
085120     MOVE WS-RSV-COUNT TO WS-DISP-RSV-COUNT.                      00085120
085140     MOVE WS-TL-COUNT  TO WS-DISP-TL-COUNT.                       00085140
085160     DISPLAY 'RSVBATCH - RESERVATIONS ON FILE: '                  00085160
085170             WS-DISP-RSV-COUNT-R                                  00085170
085180             '  TRANSACTIONS LOGGED: ' WS-DISP-TL-COUNT-R.        00085180
085200 8000-EXIT.                                                       00085200
085300     EXIT.                                                        00085300
