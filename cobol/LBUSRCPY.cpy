000100******************************************************************
000200* LBUSRCPY  -  LIBRARY USER MASTER RECORD                        *
000300*                                                                *
000400* ONE 01-LEVEL PER COPY MEMBER, PER SHOP STANDARD.  CALLER       *
000500* SUPPLIES THE REPLACING TAG TO RENAME THE 01-LEVEL WHEN MORE    *
000600* THAN ONE COPY OF THIS LAYOUT IS NEEDED IN A SINGLE PROGRAM.    *
000700*                                                                *
000800* 1997-02-11  DPS  ORIGINAL LAYOUT FOR USER MASTER LOAD          *
000900* 1998-11-30  DPS  Y2K REVIEW - USER-ID AND DATES ARE NUMERIC,   *
001000*                  NO 2-DIGIT YEAR FIELDS PRESENT - NO CHANGE    *
001100* 2003-06-04  RBW  REQ 40217 - CHECKED REC LEN AGAINST USERFILE  *
001105*                  DCB - 79 BYTES, NO FILLER PAD NEEDED          *
001200******************************************************************
001300* NOTE - USER-ID + USER-NAME + USER-EMAIL SUM TO THE FULL 79-BYTE
001310* RECORD LENGTH ON USERFILE.  NO SLACK REMAINS FOR A FILLER PAD.
001320 01  :TAG:-USER-REC.
001400     05  :TAG:-USER-ID              PIC 9(9).
001500     05  :TAG:-USER-NAME            PIC X(30).
001600     05  :TAG:-USER-EMAIL           PIC X(40).
