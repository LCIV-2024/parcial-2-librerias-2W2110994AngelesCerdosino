000100******************************************************************
000200* LBTRNCPY  -  RESERVATION TRANSACTION RECORD                    *
000300*                                                                *
000400* ONE RECORD LAYOUT SERVES BOTH TRANSACTION TYPES.  FIELDS NOT   *
000500* APPLICABLE TO A GIVEN TRX-TYPE ARE LEFT ZERO/SPACE BY THE      *
000600* EXTRACT JOB THAT BUILDS THE TRANSACTION FILE.                  *
000700*                                                                *
000800* 1997-03-04  DPS  ORIGINAL LAYOUT - 'C' = CREATE, 'D' = RETURN   *
000900* 2001-05-17  RBW  REQ 40560 - TRX-RESERVATION-ID AND             *
001000*                  TRX-RETURN-DATE ADDED FOR THE RETURN FLOW      *
001100******************************************************************
001200 01  :TAG:-TRAN-REC.
001300     05  :TAG:-TYPE                 PIC X(1).
001400         88  :TAG:-TYPE-CREATE       VALUE 'C'.
001500         88  :TAG:-TYPE-RETURN       VALUE 'D'.
001600     05  :TAG:-USER-ID               PIC 9(9).
001700     05  :TAG:-BOOK-EXTERNAL-ID      PIC 9(9).
001800     05  :TAG:-RENTAL-DAYS           PIC 9(3).
001900     05  :TAG:-START-DATE            PIC 9(8).
002000     05  :TAG:-RESERVATION-ID        PIC 9(9).
002100     05  :TAG:-RETURN-DATE           PIC 9(8).
002200     05  FILLER                      PIC X(01).
