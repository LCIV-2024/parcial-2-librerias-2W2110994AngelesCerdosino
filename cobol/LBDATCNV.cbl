000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  LBDATCNV
000600*
000700* CALENDAR DATE ARITHMETIC SUBROUTINE FOR THE LIBRARY RESERVATION
000800* BATCH SUITE.  TWO FUNCTIONS, SELECTED BY LK-FUNCTION:
000900*
001000*   'A'  ADD LK-DAYS-IN CALENDAR DAYS TO LK-DATE-1, RETURN THE
001100*        RESULT IN LK-DATE-OUT (YYYYMMDD).
001200*   'D'  RETURN THE SIGNED NUMBER OF CALENDAR DAYS BETWEEN
001300*        LK-DATE-1 AND LK-DATE-2 (LK-DATE-2 MINUS LK-DATE-1) IN
001400*        LK-DAYS-OUT.
001500*
001600* NO COBOL INTRINSIC FUNCTIONS ARE USED.  DATES ARE CONVERTED TO
001700* AN ABSOLUTE JULIAN DAY NUMBER AND BACK USING THE STANDARD
001800* INTEGER ALGORITHM (FLIEGEL & VAN FLANDERN) SO THAT MONTH/YEAR
001900* ROLLOVER AND LEAP YEARS ARE HANDLED WITHOUT A TABLE.
002000*
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 1986-04-02  DPS  ORIGINAL - REPLACES THE "ADD DAYS, CARRY THE
002500*                  MONTH BY HAND" LOGIC THAT WAS IN-LINE IN THE
002600*                  RESERVATION EDIT STEP, SEE REQ 31009
002700* 1987-01-19  DPS  CORRECTED SIGN ON LK-DAYS-OUT FOR THE RETURN
002800*                  FLOW - WAS COMPUTING EXPECTED MINUS ACTUAL
002900* 1989-08-30  RBW  REQ 32877 - RAISED LK-DAYS-IN TO S9(5) FOR
003000*                  LONG-TERM LOAN PERIODS REQUESTED BY REF DESK
003100* 1992-11-05  RBW  REVIEWED JULIAN CONVERSION AGAINST THE 1990
003200*                  AND 2000 CENTURY BOUNDARY - NO CHANGE NEEDED
003300* 1994-06-14  TLM  REQ 33410 - ADDED LK-DATE-2 AND THE 'D'
003400*                  FUNCTION FOR THE RETURN-PROCESSING REWRITE
003500* 1998-09-21  TLM  Y2K REVIEW - ALL DATE FIELDS ON LK-DATCNV-PARM
003600*                  ARE FULL 4-DIGIT-YEAR 9(8) YYYYMMDD, NO 2-
003700*                  DIGIT YEAR WINDOWING IS PERFORMED IN THIS
003800*                  PROGRAM - CERTIFIED Y2K READY, SIGNED TLM
003900* 1999-02-08  RBW  Y2K FOLLOW-UP - RAN TEST DECK WITH DATES
004000*                  SPANNING 1999-12-31 / 2000-01-01 / 2000-02-29
004100*                  (LEAP CENTURY) - ALL RESULTS CORRECT
004200* 2005-07-12  TLM  REQ 41740 - NO FUNCTIONAL CHANGE, RECOMPILED
004300*                  AFTER THE COMPILER UPGRADE ON THE D30 LPAR
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. LBDATCNV.
004700 AUTHOR. D P STOUT.
004800 INSTALLATION. CIRCULATION SYSTEMS GROUP.
004900 DATE-WRITTEN. 04/02/86.
005000 DATE-COMPILED.
005100 SECURITY. NON-CONFIDENTIAL.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900******************************************************************
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300 01  WS-CONVERT-FIELDS.
006400     05  WS-CV-YEAR              PIC 9(4).
006500     05  WS-CV-MONTH             PIC 9(2).
006600     05  WS-CV-DAY               PIC 9(2).
006700     05  WS-CV-JDN               PIC S9(9)  COMP-3  VALUE +0.
006750     05  FILLER                  PIC X(05).
006800*
006900 01  WS-ABS-DAYS.
007000     05  WS-ABS-DAYS-1           PIC S9(9)  COMP-3  VALUE +0.
007100     05  WS-ABS-DAYS-2           PIC S9(9)  COMP-3  VALUE +0.
007150     05  FILLER                  PIC X(05).
007200*
007300 01  WS-CALC-FIELDS.
007400     05  WS-T1                   PIC S9(9)  COMP-3  VALUE +0.
007500     05  WS-T2                   PIC S9(9)  COMP-3  VALUE +0.
007600     05  WS-T3                   PIC S9(9)  COMP-3  VALUE +0.
007700     05  WS-T4                   PIC S9(9)  COMP-3  VALUE +0.
007800     05  WS-T5                   PIC S9(9)  COMP-3  VALUE +0.
007900     05  WS-T6                   PIC S9(9)  COMP-3  VALUE +0.
008000     05  WS-T7                   PIC S9(9)  COMP-3  VALUE +0.
008100     05  WS-T8                   PIC S9(9)  COMP-3  VALUE +0.
008200     05  WS-T9                   PIC S9(9)  COMP-3  VALUE +0.
008300     05  WS-T10                  PIC S9(9)  COMP-3  VALUE +0.
008400     05  WS-T11                  PIC S9(9)  COMP-3  VALUE +0.
008500     05  WS-T12                  PIC S9(9)  COMP-3  VALUE +0.
008600     05  WS-T13                  PIC S9(9)  COMP-3  VALUE +0.
008700     05  WS-T14                  PIC S9(9)  COMP-3  VALUE +0.
008800     05  WS-A                    PIC S9(9)  COMP-3  VALUE +0.
008900     05  WS-B                    PIC S9(9)  COMP-3  VALUE +0.
009000     05  WS-C                    PIC S9(9)  COMP-3  VALUE +0.
009100     05  WS-L                    PIC S9(9)  COMP-3  VALUE +0.
009200     05  WS-N                    PIC S9(9)  COMP-3  VALUE +0.
009300     05  WS-I                    PIC S9(9)  COMP-3  VALUE +0.
009400     05  WS-J                    PIC S9(9)  COMP-3  VALUE +0.
009500     05  WS-Y                    PIC S9(9)  COMP-3  VALUE +0.
009600     05  WS-M                    PIC S9(9)  COMP-3  VALUE +0.
009700     05  WS-DD                   PIC S9(9)  COMP-3  VALUE +0.
009750     05  FILLER                  PIC X(05).
009800******************************************************************
009900 LINKAGE SECTION.
010000******************************************************************
010100 01  LK-DATCNV-PARM.
010200     05  LK-FUNCTION             PIC X(1).
010300         88  LK-FUNC-ADD-DAYS     VALUE 'A'.
010400         88  LK-FUNC-DIFF-DAYS    VALUE 'D'.
010500     05  LK-DATE-1               PIC 9(8).
010600     05  LK-DATE-1-R REDEFINES LK-DATE-1.
010700         10  LK-DATE-1-YEAR      PIC 9(4).
010800         10  LK-DATE-1-MONTH     PIC 9(2).
010900         10  LK-DATE-1-DAY       PIC 9(2).
011000     05  LK-DAYS-IN              PIC S9(5).
011100     05  LK-DATE-2               PIC 9(8).
011200     05  LK-DATE-2-R REDEFINES LK-DATE-2.
011300         10  LK-DATE-2-YEAR      PIC 9(4).
011400         10  LK-DATE-2-MONTH     PIC 9(2).
011500         10  LK-DATE-2-DAY       PIC 9(2).
011600     05  LK-DATE-OUT             PIC 9(8).
011700     05  LK-DATE-OUT-R REDEFINES LK-DATE-OUT.
011800         10  LK-DATE-OUT-YEAR    PIC 9(4).
011900         10  LK-DATE-OUT-MONTH   PIC 9(2).
012000         10  LK-DATE-OUT-DAY     PIC 9(2).
012100     05  LK-DAYS-OUT             PIC S9(5).
012150     05  FILLER                  PIC X(05).
012200******************************************************************
012300 PROCEDURE DIVISION USING LK-DATCNV-PARM.
012400******************************************************************
012500 0000-MAIN.
012600     EVALUATE TRUE
012700        WHEN LK-FUNC-ADD-DAYS
012800            PERFORM 1000-ADD-DAYS  THRU 1000-EXIT
012900        WHEN LK-FUNC-DIFF-DAYS
013000            PERFORM 2000-DIFF-DAYS THRU 2000-EXIT
013100        WHEN OTHER
013200            MOVE LK-DATE-1 TO LK-DATE-OUT
013300            MOVE +0        TO LK-DAYS-OUT
013400     END-EVALUATE.
013500     GOBACK.
013600
013700 1000-ADD-DAYS.
013800     MOVE LK-DATE-1-YEAR  TO WS-CV-YEAR.
013900     MOVE LK-DATE-1-MONTH TO WS-CV-MONTH.
014000     MOVE LK-DATE-1-DAY   TO WS-CV-DAY.
014100     PERFORM 5000-DATE-TO-JULIAN THRU 5000-EXIT.
014200     COMPUTE WS-CV-JDN = WS-CV-JDN + LK-DAYS-IN.
014300     PERFORM 6000-JULIAN-TO-DATE THRU 6000-EXIT.
014400     MOVE WS-CV-YEAR      TO LK-DATE-OUT-YEAR.
014500     MOVE WS-CV-MONTH     TO LK-DATE-OUT-MONTH.
014600     MOVE WS-CV-DAY       TO LK-DATE-OUT-DAY.
014700 1000-EXIT.
014800     EXIT.
014900
015000 2000-DIFF-DAYS.
015100     MOVE LK-DATE-1-YEAR  TO WS-CV-YEAR.
015200     MOVE LK-DATE-1-MONTH TO WS-CV-MONTH.
015300     MOVE LK-DATE-1-DAY   TO WS-CV-DAY.
015400     PERFORM 5000-DATE-TO-JULIAN THRU 5000-EXIT.
015500     MOVE WS-CV-JDN       TO WS-ABS-DAYS-1.
015600     MOVE LK-DATE-2-YEAR  TO WS-CV-YEAR.
015700     MOVE LK-DATE-2-MONTH TO WS-CV-MONTH.
015800     MOVE LK-DATE-2-DAY   TO WS-CV-DAY.
015900     PERFORM 5000-DATE-TO-JULIAN THRU 5000-EXIT.
016000     MOVE WS-CV-JDN       TO WS-ABS-DAYS-2.
016100*    REQ 31009 / CORRECTED 1987-01-19 - MUST BE DATE-2 MINUS
016200*    DATE-1 SO THAT A RETURN-DATE AFTER THE EXPECTED DATE COMES
016300*    BACK POSITIVE (LATE).
016400     COMPUTE LK-DAYS-OUT = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.
016500 2000-EXIT.
016600     EXIT.
016700
016800 5000-DATE-TO-JULIAN.
016900*    FLIEGEL & VAN FLANDERN FORWARD CONVERSION, CALENDAR DATE
017000*    (WS-CV-YEAR/MONTH/DAY) TO ABSOLUTE JULIAN DAY NUMBER
017100*    (WS-CV-JDN).  EACH DIVISION IS ITS OWN COMPUTE SO THAT
017200*    TRUNCATION HAPPENS AT EVERY STEP, THE SAME AS THE ALGORITHM
017300*    ASSUMES.
017400     COMPUTE WS-T1 = (WS-CV-MONTH - 14) / 12.
017500     COMPUTE WS-A  = WS-CV-YEAR + 4800 + WS-T1.
017600     COMPUTE WS-T2 = WS-A * 1461 / 4.
017700     COMPUTE WS-B  = WS-CV-MONTH - 2 - (WS-T1 * 12).
017800     COMPUTE WS-T3 = WS-B * 367 / 12.
017900     COMPUTE WS-C  = WS-CV-YEAR + 4900 + WS-T1.
018000     COMPUTE WS-T4 = WS-C / 100.
018100     COMPUTE WS-T5 = WS-T4 * 3 / 4.
018200     COMPUTE WS-CV-JDN = WS-CV-DAY - 32075 + WS-T2 + WS-T3 - WS-T5.
018300 5000-EXIT.
018400     EXIT.
018500
018600 6000-JULIAN-TO-DATE.
018700*    INVERSE OF 5000-DATE-TO-JULIAN.  WS-CV-JDN IN, WS-CV-YEAR/
018800*    MONTH/DAY OUT.  SAME STEP-BY-STEP TRUNCATION DISCIPLINE.
018900     COMPUTE WS-L  = WS-CV-JDN + 68569.
019000     COMPUTE WS-T1 = WS-L * 4.
019100     COMPUTE WS-N  = WS-T1 / 146097.
019200     COMPUTE WS-T2 = WS-N * 146097.
019300     COMPUTE WS-T3 = WS-T2 + 3.
019400     COMPUTE WS-T4 = WS-T3 / 4.
019500     COMPUTE WS-L  = WS-L - WS-T4.
019600     COMPUTE WS-T5 = WS-L + 1.
019700     COMPUTE WS-T6 = WS-T5 * 4000.
019800     COMPUTE WS-I  = WS-T6 / 1461001.
019900     COMPUTE WS-T7 = WS-I * 1461.
020000     COMPUTE WS-T8 = WS-T7 / 4.
020100     COMPUTE WS-L  = WS-L - WS-T8 + 31.
020200     COMPUTE WS-T9 = WS-L * 80.
020300     COMPUTE WS-J  = WS-T9 / 2447.
020400     COMPUTE WS-T10 = WS-J * 2447.
020500     COMPUTE WS-T11 = WS-T10 / 80.
020600     COMPUTE WS-DD  = WS-L - WS-T11.
020700     COMPUTE WS-L  = WS-J / 11.
020800     COMPUTE WS-T12 = WS-L * 12.
020900     COMPUTE WS-M  = WS-J + 2 - WS-T12.
021000     COMPUTE WS-T13 = WS-N - 49.
021100     COMPUTE WS-T14 = WS-T13 * 100.
021200     COMPUTE WS-Y  = WS-T14 + WS-I + WS-L.
021300     MOVE WS-Y  TO WS-CV-YEAR.
021400     MOVE WS-M  TO WS-CV-MONTH.
021500     MOVE WS-DD TO WS-CV-DAY.
021600 6000-EXIT.
021700     EXIT.
