000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  RSVRULES
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* RESERVATION BUSINESS RULE SUBROUTINE FOR THE LIBRARY RESERVATION
001000* BATCH.  CALLED ONCE PER TRANSACTION BY RSVBATCH.  RSVBATCH HAS
001100* ALREADY DONE THE USER-TABLE / BOOK-TABLE / RESERVATION-TABLE
001200* LOOKUPS (TABLE SEARCHING IS THE CALLER'S JOB, NOT THIS
001300* SUBROUTINE'S) AND PASSES THE LOOKUP RESULTS IN ON LK-RULES-PARM.
001400* THIS SUBROUTINE DOES NOTHING BUT APPLY THE RULES AND FILL IN
001500* LK-RSV-WORK, WHICH IS THE CALLER'S OWN RESERVATION-TABLE ENTRY
001600* PASSED BY REFERENCE.
001700*
001800* A GOOD CASE FOR DEBUGGING LAB - INDEED
001900*
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 1986-04-09  DPS  ORIGINAL - SPLIT OUT OF THE IN-LINE EDIT THAT
002400*                  USED TO LIVE IN RSVBATCH 1000-PROCESS-TRANS,
002500*                  SEE REQ 31009
002600* 1986-11-20  DPS  ADDED RULE 1040 (DUPLICATE ACTIVE RESERVATION)
002700*                  AFTER THE REFERENCE DESK REPORTED DOUBLE
002800*                  CHECKOUTS ON THE SAME TITLE
002900* 1989-08-30  RBW  REQ 32877 - AVAILABILITY CHECK NOW COMPARES
003000*                  AGAINST ZERO EXPLICITLY RATHER THAN NOT
003100*                  POSITIVE, PER AUDIT FINDING
003200* 1994-06-14  TLM  REQ 33410 - ADDED 2000-RETURN-BOOK AND THE
003300*                  LATE FEE CALCULATION FOR THE RETURN REWRITE
003400* 1998-09-21  TLM  Y2K REVIEW - DATE FIELDS ARE 9(8) YYYYMMDD,
003500*                  ALL DATE MATH IS DELEGATED TO LBDATCNV WHICH
003600*                  IS ALSO Y2K CERTIFIED - NO CHANGE REQUIRED
003700* 2001-05-17  RBW  REQ 40560 - LATE FEE RATE MOVED TO A NAMED
003800*                  WORKING-STORAGE CONSTANT (WS-LATE-RATE) AT
003900*                  THE AUDITOR'S REQUEST, WAS A LITERAL IN-LINE
004000* 2008-02-29  TLM  REQ 42233 - NO FUNCTIONAL CHANGE, RECOMPILED
004100*                  FOR THE LBRSVCPY FIELD-WIDTH REVIEW
004150* 2011-08-03  TLM  REQ 43119 - THE 1010/1020/1030/2010 REJECT
004160*                  REASON TEXT WAS PICKING UP THE ZERO-SUPPRESS
004170*                  BLANKS OFF THE -R DISPLAY FIELDS WHEN STRUNG
004180*                  DELIMITED BY SIZE - MESSAGES READ "ID:      9"
004190*                  INSTEAD OF "ID: 9".  NOW COUNTS THE LEADING
004195*                  SPACES WITH INSPECT AND STRINGS ONLY THE
004198*                  SIGNIFICANT DIGITS (SEE WS-LEAD-SPACES).
004199* 2011-08-17  TLM  REQ 43119 FOLLOW-UP - WS-LEAD-SPACES IS A
004201*                  77-LEVEL SHARED BY ALL FOUR REJECT PARAGRAPHS
004203*                  AND TALLYING ADDS TO THE CURRENT COUNT RATHER
004205*                  THAN RESETTING IT, SO A RUN WITH TWO OR MORE
004207*                  REJECTS OF DIFFERENT ID WIDTHS CARRIED THE
004209*                  PRIOR REJECT'S LEADING-SPACE COUNT FORWARD AND
004211*                  REFERENCE-MODIFIED PAST THE FIELD.  EACH OF THE
004213*                  FOUR PARAGRAPHS NOW ZEROES WS-LEAD-SPACES
004215*                  IMMEDIATELY BEFORE ITS OWN INSPECT.
004220******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. RSVRULES.
004500 AUTHOR. D P STOUT.
004600 INSTALLATION. CIRCULATION SYSTEMS GROUP.
004700 DATE-WRITTEN. 04/09/86.
004800 DATE-COMPILED.
004900 SECURITY. NON-CONFIDENTIAL.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700******************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100 77  WS-CALL-COUNT               PIC S9(4)  COMP    VALUE +0.
006200 77  WS-TRACE-SW                 PIC X(1)           VALUE 'N'.
006250 77  WS-LEAD-SPACES              PIC S9(2)  COMP    VALUE +0.
006300*
006400 01  WS-MSG-FIELDS.
006500     05  WS-USERID-DISP          PIC 9(9)           VALUE 0.
006600     05  WS-USERID-DISP-R REDEFINES WS-USERID-DISP
006700                                 PIC Z(8)9.
006800     05  WS-BOOKID-DISP          PIC 9(9)           VALUE 0.
006900     05  WS-BOOKID-DISP-R REDEFINES WS-BOOKID-DISP
007000                                 PIC Z(8)9.
007100     05  WS-QTY-DISP             PIC 9(5)           VALUE 0.
007200     05  WS-QTY-DISP-R REDEFINES WS-QTY-DISP
007300                                 PIC Z(4)9.
007400     05  WS-RSVID-DISP           PIC 9(9)           VALUE 0.
007500     05  WS-RSVID-DISP-R REDEFINES WS-RSVID-DISP
007600                                 PIC Z(8)9.
007650     05  FILLER                  PIC X(05).
007700*
007800 01  WS-DATCNV-PARM.
007900     05  WS-DC-FUNCTION          PIC X(1)           VALUE SPACE.
008000     05  WS-DC-DATE-1            PIC 9(8)           VALUE 0.
008100     05  WS-DC-DAYS-IN           PIC S9(5)          VALUE +0.
008200     05  WS-DC-DATE-2            PIC 9(8)           VALUE 0.
008300     05  WS-DC-DATE-OUT          PIC 9(8)           VALUE 0.
008400     05  WS-DC-DAYS-OUT          PIC S9(5)          VALUE +0.
008450     05  FILLER                  PIC X(05).
008500*
008600 01  WS-CALC-FIELDS.
008700     05  WS-LATE-DAYS            PIC S9(5)   COMP-3 VALUE +0.
008800     05  WS-TOTAL-FEE-CALC       PIC S9(7)V99 COMP-3 VALUE +0.
008900     05  WS-LATE-FEE-CALC        PIC S9(7)V99 COMP-3 VALUE +0.
009000     05  WS-LATE-RATE            PIC S9V9(4) COMP-3 VALUE +0.1500.
009100     05  FILLER                  PIC X(10).
009200******************************************************************
009300 LINKAGE SECTION.
009400******************************************************************
009500 01  LK-RULES-PARM.
009600     05  LK-MODE                 PIC X(1).
009700         88  LK-MODE-CREATE       VALUE 'C'.
009800         88  LK-MODE-RETURN       VALUE 'D'.
009900     05  LK-TRX-USER-ID          PIC 9(9).
010000     05  LK-TRX-BOOK-EXTERNAL-ID PIC 9(9).
010100     05  LK-TRX-RENTAL-DAYS      PIC 9(3).
010200     05  LK-TRX-START-DATE       PIC 9(8).
010300     05  LK-TRX-RESERVATION-ID   PIC 9(9).
010400     05  LK-TRX-RETURN-DATE      PIC 9(8).
010500     05  LK-USER-FOUND-SW        PIC X(1).
010600         88  LK-USER-FOUND        VALUE 'Y'.
010700     05  LK-USER-NAME            PIC X(30).
010800     05  LK-BOOK-FOUND-SW        PIC X(1).
010900         88  LK-BOOK-FOUND        VALUE 'Y'.
011000     05  LK-BOOK-TITLE           PIC X(40).
011100     05  LK-BOOK-PRICE           PIC S9(5)V99.
011200     05  LK-BOOK-AVAIL-QTY       PIC 9(5).
011300     05  LK-DUP-ACTIVE-SW        PIC X(1).
011400         88  LK-DUP-ACTIVE        VALUE 'Y'.
011500     05  LK-RSV-FOUND-SW         PIC X(1).
011600         88  LK-RSV-FOUND         VALUE 'Y'.
011700     05  LK-RESULT-CODE          PIC X(1).
011800         88  LK-RESULT-SUCCESS    VALUE 'S'.
011900         88  LK-RESULT-REJECT     VALUE 'R'.
012000     05  LK-REJECT-REASON        PIC X(60).
012100     05  LK-AVAIL-DELTA          PIC S9(3).
012200     05  FILLER                  PIC X(05).
012300*
012400 01  LK-RSV-WORK.
012500     COPY LBRSVCPY REPLACING ==:TAG:== BY ==LK-RSV==.
012600******************************************************************
012700 PROCEDURE DIVISION USING LK-RULES-PARM, LK-RSV-WORK.
012800******************************************************************
012900 0000-MAIN.
013000     ADD +1 TO WS-CALL-COUNT.
013100     EVALUATE TRUE
013200        WHEN LK-MODE-CREATE
013300            PERFORM 1000-CREATE-RESERVATION THRU 1000-EXIT
013400        WHEN LK-MODE-RETURN
013500            PERFORM 2000-RETURN-BOOK        THRU 2000-EXIT
013600        WHEN OTHER
013700            MOVE 'R' TO LK-RESULT-CODE
013800            MOVE 'Tipo de transaccion invalido' TO LK-REJECT-REASON
013900     END-EVALUATE.
014000     GOBACK.
014100
014200 1000-CREATE-RESERVATION.
014300     MOVE 'S'    TO LK-RESULT-CODE.
014400     MOVE SPACES TO LK-REJECT-REASON.
014500     IF NOT LK-USER-FOUND
014600         PERFORM 1010-REJECT-USER THRU 1010-EXIT
014700         GO TO 1000-EXIT
014800     END-IF.
014900     IF NOT LK-BOOK-FOUND
015000         PERFORM 1020-REJECT-BOOK THRU 1020-EXIT
015100         GO TO 1000-EXIT
015200     END-IF.
015300     IF LK-BOOK-AVAIL-QTY = 0
015400         PERFORM 1030-REJECT-AVAIL THRU 1030-EXIT
015500         GO TO 1000-EXIT
015600     END-IF.
015700     IF LK-DUP-ACTIVE
015800         PERFORM 1040-REJECT-DUP THRU 1040-EXIT
015900         GO TO 1000-EXIT
016000     END-IF.
016100     PERFORM 1050-CALC-CREATE THRU 1050-EXIT.
016200 1000-EXIT.
016300     EXIT.
016400
016500 1010-REJECT-USER.
016600     MOVE 'R' TO LK-RESULT-CODE.
016700     MOVE LK-TRX-USER-ID TO WS-USERID-DISP.
016720     MOVE ZERO TO WS-LEAD-SPACES.
016750     INSPECT WS-USERID-DISP-R TALLYING WS-LEAD-SPACES
016760             FOR LEADING SPACE.
016800     STRING 'Usuario no encontrado con ID: ' DELIMITED BY SIZE
016900            WS-USERID-DISP-R(WS-LEAD-SPACES + 1:)
016950                                              DELIMITED BY SIZE
017000            INTO LK-REJECT-REASON.
017100 1010-EXIT.
017200     EXIT.
017300
017400 1020-REJECT-BOOK.
017500     MOVE 'R' TO LK-RESULT-CODE.
017600     MOVE LK-TRX-BOOK-EXTERNAL-ID TO WS-BOOKID-DISP.
017620     MOVE ZERO TO WS-LEAD-SPACES.
017650     INSPECT WS-BOOKID-DISP-R TALLYING WS-LEAD-SPACES
017660             FOR LEADING SPACE.
017700     STRING 'Libro no encontrado con ID externo: ' DELIMITED BY SIZE
017800            WS-BOOKID-DISP-R(WS-LEAD-SPACES + 1:)
017850                                                   DELIMITED BY SIZE
017900            INTO LK-REJECT-REASON.
018000 1020-EXIT.
018100     EXIT.
018200
018300 1030-REJECT-AVAIL.
018400     MOVE 'R' TO LK-RESULT-CODE.
018500     MOVE LK-BOOK-AVAIL-QTY TO WS-QTY-DISP.
018520     MOVE ZERO TO WS-LEAD-SPACES.
018550     INSPECT WS-QTY-DISP-R TALLYING WS-LEAD-SPACES
018560             FOR LEADING SPACE.
018600     STRING 'Libro no disponible. Stock actual: ' DELIMITED BY SIZE
018700            WS-QTY-DISP-R(WS-LEAD-SPACES + 1:)
018750                                                 DELIMITED BY SIZE
018800            INTO LK-REJECT-REASON.
018900 1030-EXIT.
019000     EXIT.
019100
019200 1040-REJECT-DUP.
019300     MOVE 'R' TO LK-RESULT-CODE.
019400     MOVE 'El usuario ya tiene una reserva activa para este libro'
019500          TO LK-REJECT-REASON.
019600 1040-EXIT.
019700     EXIT.
019800
019900 1050-CALC-CREATE.
020000     MOVE LK-TRX-START-DATE  TO WS-DC-DATE-1.
020100     MOVE LK-TRX-RENTAL-DAYS TO WS-DC-DAYS-IN.
020200     MOVE 'A'                TO WS-DC-FUNCTION.
020300     CALL 'LBDATCNV' USING WS-DATCNV-PARM.
020600     COMPUTE WS-TOTAL-FEE-CALC ROUNDED =
020700             LK-BOOK-PRICE * LK-TRX-RENTAL-DAYS.
020800     MOVE LK-TRX-USER-ID          TO LK-RSV-USER-ID.
020900     MOVE LK-USER-NAME            TO LK-RSV-USER-NAME.
021000     MOVE LK-TRX-BOOK-EXTERNAL-ID TO LK-RSV-BOOK-EXTERNAL-ID.
021100     MOVE LK-BOOK-TITLE           TO LK-RSV-BOOK-TITLE.
021200     MOVE LK-TRX-RENTAL-DAYS      TO LK-RSV-RENTAL-DAYS.
021300     MOVE LK-TRX-START-DATE       TO LK-RSV-START-DATE.
021400     MOVE WS-DC-DATE-OUT          TO LK-RSV-EXPECTED-RETURN-DATE.
021500     MOVE 0                       TO LK-RSV-ACTUAL-RETURN-DATE.
021600     MOVE LK-BOOK-PRICE           TO LK-RSV-DAILY-RATE.
021700     MOVE WS-TOTAL-FEE-CALC       TO LK-RSV-TOTAL-FEE.
021800     MOVE +0                      TO LK-RSV-LATE-FEE.
021900     MOVE 'A'                     TO LK-RSV-STATUS.
022000     MOVE -1                      TO LK-AVAIL-DELTA.
022100 1050-EXIT.
022200     EXIT.
022300
022400 2000-RETURN-BOOK.
022500     MOVE 'S'    TO LK-RESULT-CODE.
022600     MOVE SPACES TO LK-REJECT-REASON.
022700     IF NOT LK-RSV-FOUND
022800         PERFORM 2010-REJECT-NOTFOUND THRU 2010-EXIT
022900         GO TO 2000-EXIT
023000     END-IF.
023100     IF NOT LK-RSV-ACTIVE
023200         PERFORM 2020-REJECT-RETURNED THRU 2020-EXIT
023300         GO TO 2000-EXIT
023400     END-IF.
023500     PERFORM 2030-CALC-RETURN THRU 2030-EXIT.
023600 2000-EXIT.
023700     EXIT.
023800
023900 2010-REJECT-NOTFOUND.
024000     MOVE 'R' TO LK-RESULT-CODE.
024100     MOVE LK-TRX-RESERVATION-ID TO WS-RSVID-DISP.
024120     MOVE ZERO TO WS-LEAD-SPACES.
024150     INSPECT WS-RSVID-DISP-R TALLYING WS-LEAD-SPACES
024160             FOR LEADING SPACE.
024200     STRING 'Reserva no encontrada con ID: ' DELIMITED BY SIZE
024300            WS-RSVID-DISP-R(WS-LEAD-SPACES + 1:)
024350                                              DELIMITED BY SIZE
024400            INTO LK-REJECT-REASON.
024500 2010-EXIT.
024600     EXIT.
024700
024800 2020-REJECT-RETURNED.
024900     MOVE 'R' TO LK-RESULT-CODE.
025000     MOVE 'La reserva ya fue devuelta' TO LK-REJECT-REASON.
025100 2020-EXIT.
025200     EXIT.
025300
025400 2030-CALC-RETURN.
025500     MOVE LK-RSV-EXPECTED-RETURN-DATE TO WS-DC-DATE-1.
025600     MOVE LK-TRX-RETURN-DATE          TO WS-DC-DATE-2.
025700     MOVE 'D'                         TO WS-DC-FUNCTION.
025800     CALL 'LBDATCNV' USING WS-DATCNV-PARM.
026100     IF WS-DC-DAYS-OUT > 0
026200         MOVE WS-DC-DAYS-OUT TO WS-LATE-DAYS
026300         COMPUTE WS-LATE-FEE-CALC ROUNDED =
026400                 LK-RSV-DAILY-RATE * WS-LATE-RATE * WS-LATE-DAYS
026500     ELSE
026600         MOVE +0 TO WS-LATE-FEE-CALC
026700     END-IF.
026800     MOVE LK-TRX-RETURN-DATE TO LK-RSV-ACTUAL-RETURN-DATE.
026900     MOVE WS-LATE-FEE-CALC   TO LK-RSV-LATE-FEE.
027000     MOVE 'R'                TO LK-RSV-STATUS.
027100     MOVE +1                 TO LK-AVAIL-DELTA.
027200 2030-EXIT.
027300     EXIT.
